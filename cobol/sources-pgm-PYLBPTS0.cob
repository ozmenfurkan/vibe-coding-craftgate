000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PYLBPTS0.
000140 AUTHOR.         R H TANG.
000150 INSTALLATION.   PYL LEDGER PROJECT.
000160 DATE-WRITTEN.   20 MAY 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED.
000190*----------------------------------------------------------------*
000200*DESCRIPTION :  NIGHTLY BATCH DRIVER FOR THE USERPOINTS LEDGER.
000210*               READS POINTS-REQUEST-FILE SEQUENTIALLY, LOOKS UP
000220*               OR ADDS THE USER-POINTS-LEDGER-FILE RECORD FOR
000230*               EACH USER-ID, CALLS PYLVPTSL TO APPLY THE
000240*               POSTING, REWRITES THE LEDGER RECORD AND WRITES
000250*               ONE LINE TO POINTS-RESULT-FILE.  DISPLAYS THE
000260*               CONTROL TOTALS TO SYSOUT AT END OF RUN.
000270*----------------------------------------------------------------*
000280* HISTORY OF MODIFICATION:
000290*----------------------------------------------------------------*
000300* PYL0011 RHT    20/05/1991 - PYL LEDGER PROJECT - INITIAL BUILD
000310* PYL0025 SLW    09/11/1998 - Y2K SWEEP - WS-RUN-DATE-YMD WAS A
000320*                            2-DIGIT YEAR, WIDENED TO 4 DIGITS
000330* PYL0038 MMW    30/01/2006 - PCRMAPYL-112 - ADD CONTROL-TOTAL
000340*                            REPORT AT Z800, SUPPORT DESK COULD
000350*                            NOT RECONCILE A SHORT RUN WITHOUT IT
000360* PYL0045 KAD    03/03/2012 - PCRMAPYL-230 - LEDGER FILE MOVED
000370*                            FROM INDEXED TO RELATIVE
000380*                            ORGANIZATION, ADDED THE OPEN-TIME
000390*                            INDEX TABLE AND A100/A200 BELOW -
000400*                            THIS SHOP'S GNUCOBOL BUILD HAS NO
000410*                            ISAM SUPPORT
000420* PYL0068 BMS    21/06/2019 - PCRMAPYL-640 - CONFIRMED WITH
000430*                            SUPPORT DESK THAT LOCK/UNLOCK/
000440*                            CONSUME TXN-TYPES DO NOT REACH THIS
000450*                            DRIVER YET - POINTS-REQUEST-FILE
000460*                            ONLY CARRIES EARN AND SPEND.  NO
000470*                            CODE CHANGE MADE HERE.
000480* PYL0083 AJR    09/08/2026 - PCRMAPYL-944 - CONTROL-TOTAL
000490*                            REPORT WAS SHOWING ONE COMBINED
000500*                            REJECTED COUNT - SPLIT INTO
000510*                            SEPARATE RETURN-CODE 04 AND
000520*                            RETURN-CODE 08 LINES TO MATCH THE
000530*                            WRITTEN REPORT SPEC
000540* PYL0087 AJR    09/08/2026 - PCRMAPYL-944 - ACQUIRER COMPLIANCE
000550*                            SWEEP FOUND THE CONTROL TOTALS WERE
000560*                            GOING TO A SEPARATE PYLRPT01 PRINT
000570*                            FILE, NOT CALLED FOR BY THE LEDGER
000580*                            SPEC AND INCONSISTENT WITH THE
000590*                            SIBLING PAYMENT DRIVER - DROPPED
000600*                            PYLBPTS0-RPT/PYLRPT01 ENTIRELY AND
000610*                            CHANGED Z800 TO DISPLAY THE TOTALS
000620*                            TO SYSOUT, SAME AS PYLBPAY0 DOES.
000630* PYL0089 AJR    09/08/2026 - PCRMAPYL-944 - PYLLDGR COPYBOOK WAS
000640*                            ALSO CARRYING A COPY OF THE LEDGER
000650*                            INDEX TABLE (OCCURS 5000, VS THE
000660*                            OCCURS 2000 BELOW) - THAT STRAY
000670*                            COPY OF WK-C-LEDGER-INDEX-TABLE AND
000680*                            WK-N-LEDGER-ENTRY-COUNT WAS BEING
000690*                            PULLED IN A SECOND TIME BY THE
000700*                            COPY PYLLDGR IN THE FD ABOVE, SO
000710*                            EVERY UNQUALIFIED REFERENCE TO
000720*                            THOSE NAMES WAS AMBIGUOUS.  REMOVED
000730*                            FROM THE COPYBOOK - THIS WORKING-
000740*                            STORAGE DECLARATION IS NOW THE
000750*                            ONLY ONE.
000760* PYL0092 AJR    09/08/2026 - PCRMAPYL-944 - REWORDED THE TWO
000770*                            LEDGER-INDEX COMMENTS BELOW TO GIVE
000780*                            THE RELATIVE-FILE RATIONALE
000790*                            DIRECTLY INSTEAD OF POINTING AT A
000800*                            RETIRED PROGRAM THAT IS NO LONGER
000810*                            IN THIS LIBRARY.
000820*----------------------------------------------------------------*
000830        EJECT
000840**********************
000850 ENVIRONMENT DIVISION.
000860**********************
000870 CONFIGURATION SECTION.
000880 SOURCE-COMPUTER.  IBM-AS400.
000890 OBJECT-COMPUTER.  IBM-AS400.
000900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000910                    UPSI-0 IS UPSI-SWITCH-0
000920                       ON  STATUS IS U0-ON
000930                       OFF STATUS IS U0-OFF.
000940
000950 INPUT-OUTPUT SECTION.
000960 FILE-CONTROL.
000970     SELECT PYLTREQ-FILE ASSIGN TO PYLTREQ
000980            ORGANIZATION      IS SEQUENTIAL
000990            ACCESS MODE       IS SEQUENTIAL
001000            FILE STATUS       IS WK-C-FILE-STATUS.
001010
001020     SELECT PYLLDGR-FILE ASSIGN TO PYLLDGR
001030            ORGANIZATION      IS RELATIVE
001040            ACCESS MODE       IS DYNAMIC
001050            RELATIVE KEY      IS WK-N-LDGR-REL-KEY
001060            FILE STATUS       IS WK-C-FILE-STATUS.
001070
001080     SELECT PYLTRES-FILE ASSIGN TO PYLTRES
001090            ORGANIZATION      IS SEQUENTIAL
001100            ACCESS MODE       IS SEQUENTIAL
001110            FILE STATUS       IS WK-C-FILE-STATUS.
001120
001130***************
001140 DATA DIVISION.
001150***************
001160 FILE SECTION.
001170***************
001180 FD  PYLTREQ-FILE
001190     LABEL RECORDS ARE OMITTED
001200     DATA RECORD IS PYLTREQ-RECORD.
001210     COPY PYLTREQ.
001220
001230 FD  PYLLDGR-FILE
001240     LABEL RECORDS ARE OMITTED
001250     DATA RECORD IS PYLLDGR-RECORD.
001260     COPY PYLLDGR.
001270
001280 FD  PYLTRES-FILE
001290     LABEL RECORDS ARE OMITTED
001300     DATA RECORD IS PYLTRES-RECORD.
001310     COPY PYLTRES.
001320
001330 WORKING-STORAGE SECTION.
001340*************************
001350 01  FILLER                          PIC X(24)        VALUE
001360     "** PROGRAM PYLBPTS0 **".
001370
001380* ------------------ PROGRAM WORKING STORAGE -------------------*
001390 01  WK-C-COMMON.
001400     COPY PYLCMWS.
001410
001420 01  WK-C-EOF-SWITCHES.
001430     05  WK-C-TREQ-EOF-SW            PIC X(01) VALUE "N".
001440         88  WK-C-TREQ-AT-EOF             VALUE "Y".
001450     05  FILLER                      PIC X(19).
001460 01  WK-C-EOF-SWITCHES-X REDEFINES WK-C-EOF-SWITCHES.
001470     05  WK-C-EOF-SWITCHES-RAW       PIC X(20).
001480
001490 01  WK-N-COUNTER-AREA.
001500     05  WK-N-REQUESTS-READ          PIC 9(07) COMP VALUE ZERO.
001510     05  WK-N-REQUESTS-POSTED        PIC 9(07) COMP VALUE ZERO.
001520     05  WK-N-REJECTED-RC04          PIC 9(07) COMP VALUE ZERO.
001530     05  WK-N-REJECTED-RC08          PIC 9(07) COMP VALUE ZERO.
001540     05  WK-N-NEW-USERS-ADDED        PIC 9(07) COMP VALUE ZERO.
001550     05  WK-N-LDGR-REL-KEY           PIC 9(08) COMP VALUE ZERO.
001560     05  WK-N-LEDGER-ENTRY-IX        PIC 9(08) COMP VALUE ZERO.
001570
001580 01  WK-N-TOTAL-AREA.
001590     05  WK-N-TOTAL-EARNED           PIC S9(17)V99 COMP-3
001600                                      VALUE ZERO.
001610     05  WK-N-TOTAL-SPENT            PIC S9(17)V99 COMP-3
001620                                      VALUE ZERO.
001630
001640* RUN-DATE, HELD TWO WAYS FOR THE CONTROL-TOTAL DISPLAY
001650 01  WK-C-RUN-DATE-AREA.
001660     05  WS-RUN-DATE-YMD             PIC 9(08).
001670 01  WK-C-RUN-DATE-X REDEFINES WK-C-RUN-DATE-AREA.
001680     05  WS-RUN-DATE-CEN             PIC 9(04).
001690     05  WS-RUN-DATE-MO              PIC 9(02).
001700     05  WS-RUN-DATE-DA              PIC 9(02).
001710
001720* ONE REQUEST RECORD, HELD TWO WAYS WHILE THE POSTING IS
001730* BEING APPLIED - GROUPED FOR THE CALL, THEN BROKEN OUT BELOW
001740* FOR READABILITY OF THE EDIT PARAGRAPHS
001750 01  WK-C-CURRENT-REQUEST.
001760     05  WK-C-CR-USER-ID             PIC X(100).
001770     05  WK-C-CR-TXN-TYPE            PIC X(06).
001780     05  WK-C-CR-POINTS              PIC S9(17)V99 COMP-3.
001790 01  WK-C-CURRENT-REQUEST-X REDEFINES WK-C-CURRENT-REQUEST.
001800     05  WK-C-CR-RAW                 PIC X(120).
001810
001820* LEDGER INDEX TABLE, BUILT ONCE AT A100 - THIS SHOP'S GNUCOBOL
001830* BUILD HAS NO INDEXED (ISAM/KSDS) HANDLER, SO THE USER-ID TO
001840* RELATIVE-KEY LOOKUP IS KEPT HERE INSTEAD.
001850 01  WK-N-LEDGER-INDEX-CTL.
001860     05  WK-N-LEDGER-ENTRY-COUNT     PIC 9(08) COMP VALUE ZERO.
001870 01  WK-C-LEDGER-INDEX-TABLE.
001880     05  WK-C-LEDGER-INDEX-ENTRY OCCURS 2000 TIMES
001890                                  INDEXED BY WK-N-LEDGER-IX.
001900         10  WK-C-LIX-USER-ID        PIC X(100).
001910         10  WK-N-LIX-REL-KEY        PIC 9(08) COMP.
001920
001930     COPY VPTSL.
001940
001950********************
001960 LINKAGE SECTION.
001970********************
001980*    NONE - THIS IS A MAIN BATCH DRIVER, NOT A CALLED ROUTINE.
001990
002000****************
002010 PROCEDURE DIVISION.
002020****************
002030 MAIN-MODULE.
002040     PERFORM A000-START-PROGRAM-ROUTINE
002050        THRU A999-START-PROGRAM-ROUTINE-EX.
002060     PERFORM B000-MAIN-PROCESSING
002070        THRU B999-MAIN-PROCESSING-EX
002080        UNTIL WK-C-TREQ-AT-EOF.
002090     PERFORM Z000-END-PROGRAM-ROUTINE
002100        THRU Z999-END-PROGRAM-ROUTINE-EX.
002110 GOBACK.
002120
002130*----------------------------------------------------------------*
002140 A000-START-PROGRAM-ROUTINE.
002150*----------------------------------------------------------------*
002160     ACCEPT WS-RUN-DATE-YMD FROM DATE YYYYMMDD.
002170     OPEN INPUT  PYLTREQ-FILE.
002180     IF NOT WK-C-SUCCESSFUL
002190        DISPLAY "PYLBPTS0 - OPEN FILE ERROR - PYLTREQ-FILE"
002200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002210        PERFORM Y900-ABNORMAL-TERMINATION
002220     END-IF.
002230     OPEN I-O    PYLLDGR-FILE.
002240     IF NOT WK-C-SUCCESSFUL
002250        DISPLAY "PYLBPTS0 - OPEN FILE ERROR - PYLLDGR-FILE"
002260        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002270        PERFORM Y900-ABNORMAL-TERMINATION
002280     END-IF.
002290     OPEN OUTPUT PYLTRES-FILE.
002300     IF NOT WK-C-SUCCESSFUL
002310        DISPLAY "PYLBPTS0 - OPEN FILE ERROR - PYLTRES-FILE"
002320        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002330        PERFORM Y900-ABNORMAL-TERMINATION
002340     END-IF.
002350     PERFORM A100-BUILD-LEDGER-INDEX
002360        THRU A199-BUILD-LEDGER-INDEX-EX.
002370     PERFORM B900-READ-NEXT-REQUEST
002380        THRU B999-READ-NEXT-REQUEST-EX.
002390 A999-START-PROGRAM-ROUTINE-EX.
002400     EXIT.
002410
002420*----------------------------------------------------------------*
002430 A100-BUILD-LEDGER-INDEX.
002440*----------------------------------------------------------------*
002450*    SCANS THE LEDGER FILE ONCE AT OPEN TIME AND RECORDS EVERY
002460*    USER-ID'S RELATIVE RECORD NUMBER, SINCE THIS SHOP'S
002470*    GNUCOBOL BUILD SUPPORTS RELATIVE ORGANIZATION BUT NOT
002480*    INDEXED (ISAM/KSDS) - THE LOOKUP THAT AN INDEXED MASTER
002490*    WOULD DO FOR FREE IS DONE AGAINST THIS TABLE INSTEAD.
002500     MOVE ZERO TO WK-N-LEDGER-ENTRY-COUNT.
002510     MOVE ZERO TO WK-N-LDGR-REL-KEY.
002520     PERFORM C100-READ-LEDGER-SEQUENTIAL
002530        THRU C199-READ-LEDGER-SEQUENTIAL-EX
002540        UNTIL WK-C-AT-END-OF-FILE.
002550     MOVE "N" TO WK-C-FILE-STATUS.
002560 A199-BUILD-LEDGER-INDEX-EX.
002570     EXIT.
002580
002590*----------------------------------------------------------------*
002600 C100-READ-LEDGER-SEQUENTIAL.
002610*----------------------------------------------------------------*
002620     ADD 1 TO WK-N-LDGR-REL-KEY.
002630     READ PYLLDGR-FILE.
002640     IF WK-C-SUCCESSFUL
002650        ADD 1 TO WK-N-LEDGER-ENTRY-COUNT
002660        MOVE PYLLDGR-USER-ID
002670               TO WK-C-LIX-USER-ID (WK-N-LEDGER-ENTRY-COUNT)
002680        MOVE WK-N-LDGR-REL-KEY
002690               TO WK-N-LIX-REL-KEY (WK-N-LEDGER-ENTRY-COUNT)
002700     ELSE
002710        IF NOT WK-C-AT-END-OF-FILE
002720           DISPLAY "PYLBPTS0 - LEDGER SCAN READ ERROR"
002730           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002740        END-IF
002750     END-IF.
002760 C199-READ-LEDGER-SEQUENTIAL-EX.
002770     EXIT.
002780
002790*----------------------------------------------------------------*
002800 B000-MAIN-PROCESSING.
002810*----------------------------------------------------------------*
002820     ADD 1 TO WK-N-REQUESTS-READ.
002830     MOVE PYLTREQ-USER-ID          TO WK-C-CR-USER-ID.
002840     MOVE PYLTREQ-TXN-TYPE         TO WK-C-CR-TXN-TYPE.
002850     MOVE PYLTREQ-POINTS           TO WK-C-CR-POINTS.
002860     PERFORM B100-FIND-OR-ADD-LEDGER
002870        THRU B199-FIND-OR-ADD-LEDGER-EX.
002880     PERFORM B200-APPLY-POSTING
002890        THRU B299-APPLY-POSTING-EX.
002900     PERFORM B300-WRITE-RESULT
002910        THRU B399-WRITE-RESULT-EX.
002920     PERFORM B900-READ-NEXT-REQUEST
002930        THRU B999-READ-NEXT-REQUEST-EX.
002940 B999-MAIN-PROCESSING-EX.
002950     EXIT.
002960
002970*----------------------------------------------------------------*
002980 B100-FIND-OR-ADD-LEDGER.
002990*----------------------------------------------------------------*
003000     MOVE ZERO TO WK-N-LEDGER-ENTRY-IX.
003010     SET WK-N-LEDGER-IX TO 1.
003020     SET WK-C-NOT-FOUND TO TRUE.
003030     PERFORM D100-SEARCH-LEDGER-INDEX
003040        THRU D199-SEARCH-LEDGER-INDEX-EX
003050        UNTIL WK-N-LEDGER-IX > WK-N-LEDGER-ENTRY-COUNT
003060           OR WK-C-FOUND.
003070     IF WK-C-FOUND
003080        MOVE WK-N-LIX-REL-KEY (WK-N-LEDGER-ENTRY-IX)
003090                                TO WK-N-LDGR-REL-KEY
003100        READ PYLLDGR-FILE
003110        IF NOT WK-C-SUCCESSFUL
003120           DISPLAY "PYLBPTS0 - LEDGER RANDOM READ ERROR"
003130           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003140        END-IF
003150     ELSE
003160        PERFORM B150-ADD-NEW-LEDGER-RECORD
003170           THRU B159-ADD-NEW-LEDGER-RECORD-EX
003180     END-IF.
003190 B199-FIND-OR-ADD-LEDGER-EX.
003200     EXIT.
003210
003220*----------------------------------------------------------------*
003230 D100-SEARCH-LEDGER-INDEX.
003240*----------------------------------------------------------------*
003250     IF WK-C-LIX-USER-ID (WK-N-LEDGER-IX) = WK-C-CR-USER-ID
003260        SET WK-N-LEDGER-ENTRY-IX TO WK-N-LEDGER-IX
003270        SET WK-C-FOUND       TO TRUE
003280     ELSE
003290        SET WK-N-LEDGER-IX UP BY 1
003300     END-IF.
003310 D199-SEARCH-LEDGER-INDEX-EX.
003320     EXIT.
003330
003340*----------------------------------------------------------------*
003350 B150-ADD-NEW-LEDGER-RECORD.
003360*----------------------------------------------------------------*
003370     MOVE SPACES         TO PYLLDGR-RECORD.
003380     MOVE WK-C-CR-USER-ID TO PYLLDGR-USER-ID.
003390     MOVE ZERO            TO PYLLDGR-TOTAL-POINTS
003400                              PYLLDGR-AVAILABLE-POINTS
003410                              PYLLDGR-LOCKED-POINTS.
003420     ADD 1 TO WK-N-LEDGER-ENTRY-COUNT.
003430     MOVE WK-N-LEDGER-ENTRY-COUNT TO WK-N-LDGR-REL-KEY.
003440     WRITE PYLLDGR-RECORD.
003450     IF NOT WK-C-SUCCESSFUL
003460        DISPLAY "PYLBPTS0 - LEDGER WRITE ERROR - NEW USER"
003470        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003480     ELSE
003490        MOVE WK-C-CR-USER-ID
003500               TO WK-C-LIX-USER-ID (WK-N-LEDGER-ENTRY-COUNT)
003510        MOVE WK-N-LDGR-REL-KEY
003520               TO WK-N-LIX-REL-KEY (WK-N-LEDGER-ENTRY-COUNT)
003530        ADD 1 TO WK-N-NEW-USERS-ADDED
003540     END-IF.
003550 B159-ADD-NEW-LEDGER-RECORD-EX.
003560     EXIT.
003570
003580*----------------------------------------------------------------*
003590 B200-APPLY-POSTING.
003600*----------------------------------------------------------------*
003610     MOVE WK-C-CR-TXN-TYPE          TO WK-C-VPTSL-TXN-TYPE.
003620     MOVE WK-C-CR-POINTS            TO WK-C-VPTSL-POINTS.
003630     MOVE PYLLDGR-TOTAL-POINTS      TO WK-C-VPTSL-CUR-TOTAL.
003640     MOVE PYLLDGR-AVAILABLE-POINTS  TO WK-C-VPTSL-CUR-AVAILABLE.
003650     MOVE PYLLDGR-LOCKED-POINTS     TO WK-C-VPTSL-CUR-LOCKED.
003660     CALL "PYLVPTSL" USING WK-C-VPTSL.
003670     IF WK-C-VPTSL-RETURN-CODE = ZERO
003680        MOVE WK-C-VPTSL-NEW-TOTAL     TO PYLLDGR-TOTAL-POINTS
003690        MOVE WK-C-VPTSL-NEW-AVAILABLE TO
003700                                 PYLLDGR-AVAILABLE-POINTS
003710        MOVE WK-C-VPTSL-NEW-LOCKED    TO PYLLDGR-LOCKED-POINTS
003720        REWRITE PYLLDGR-RECORD
003730        IF NOT WK-C-SUCCESSFUL
003740           DISPLAY "PYLBPTS0 - LEDGER REWRITE ERROR"
003750           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003760        END-IF
003770        ADD 1 TO WK-N-REQUESTS-POSTED
003780        IF WK-C-CR-TXN-TYPE = "EARN  "
003790           ADD WK-C-CR-POINTS TO WK-N-TOTAL-EARNED
003800        ELSE
003810           ADD WK-C-CR-POINTS TO WK-N-TOTAL-SPENT
003820        END-IF
003830     ELSE
003840        IF WK-C-VPTSL-RETURN-CODE = 04
003850           ADD 1 TO WK-N-REJECTED-RC04
003860        ELSE
003870           ADD 1 TO WK-N-REJECTED-RC08
003880        END-IF
003890     END-IF.
003900 B299-APPLY-POSTING-EX.
003910     EXIT.
003920
003930*----------------------------------------------------------------*
003940 B300-WRITE-RESULT.
003950*----------------------------------------------------------------*
003960     MOVE SPACES                    TO PYLTRES-RECORD.
003970     MOVE WK-C-CR-USER-ID            TO PYLTRES-USER-ID.
003980     MOVE PYLLDGR-TOTAL-POINTS       TO PYLTRES-TOTAL-POINTS.
003990     MOVE PYLLDGR-AVAILABLE-POINTS   TO PYLTRES-AVAILABLE-POINTS.
004000     MOVE PYLLDGR-LOCKED-POINTS      TO PYLTRES-LOCKED-POINTS.
004010     MOVE WK-C-VPTSL-RETURN-CODE     TO PYLTRES-RETURN-CODE.
004020     WRITE PYLTRES-RECORD.
004030     IF NOT WK-C-SUCCESSFUL
004040        DISPLAY "PYLBPTS0 - RESULT WRITE ERROR"
004050        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004060     END-IF.
004070 B399-WRITE-RESULT-EX.
004080     EXIT.
004090
004100*----------------------------------------------------------------*
004110 B900-READ-NEXT-REQUEST.
004120*----------------------------------------------------------------*
004130     READ PYLTREQ-FILE
004140         AT END
004150            MOVE "Y" TO WK-C-TREQ-EOF-SW
004160     END-READ.
004170     IF NOT WK-C-TREQ-AT-EOF AND NOT WK-C-SUCCESSFUL
004180        DISPLAY "PYLBPTS0 - REQUEST READ ERROR"
004190        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004200        MOVE "Y" TO WK-C-TREQ-EOF-SW
004210     END-IF.
004220 B999-READ-NEXT-REQUEST-EX.
004230     EXIT.
004240
004250*-----------------------------------------------------------------*
004260*                   PROGRAM SUBROUTINE                           *
004270*-----------------------------------------------------------------*
004280 Y900-ABNORMAL-TERMINATION.
004290     PERFORM Z000-END-PROGRAM-ROUTINE
004300        THRU Z999-END-PROGRAM-ROUTINE-EX.
004310     EXIT PROGRAM.
004320
004330*----------------------------------------------------------------*
004340 Z000-END-PROGRAM-ROUTINE.
004350*----------------------------------------------------------------*
004360     PERFORM Z800-DISPLAY-CONTROL-TOTALS
004370        THRU Z899-DISPLAY-CONTROL-TOTALS-EX.
004380     CLOSE PYLTREQ-FILE PYLLDGR-FILE PYLTRES-FILE.
004390     IF NOT WK-C-SUCCESSFUL
004400        DISPLAY "PYLBPTS0 - CLOSE FILE ERROR"
004410        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004420     END-IF.
004430 Z999-END-PROGRAM-ROUTINE-EX.
004440     EXIT.
004450
004460*----------------------------------------------------------------*
004470 Z800-DISPLAY-CONTROL-TOTALS.
004480*----------------------------------------------------------------*
004490     DISPLAY "PYLBPTS0 - USERPOINTS LEDGER CONTROL TOTALS".
004500     DISPLAY "RUN DATE                             "
004510              WS-RUN-DATE-YMD.
004520     DISPLAY "REQUESTS READ                        "
004530              WK-N-REQUESTS-READ.
004540     DISPLAY "REQUESTS POSTED                      "
004550              WK-N-REQUESTS-POSTED.
004560     DISPLAY "REJECTED - RETURN-CODE 04            "
004570              WK-N-REJECTED-RC04.
004580     DISPLAY "REJECTED - RETURN-CODE 08            "
004590              WK-N-REJECTED-RC08.
004600     DISPLAY "NEW USERS ADDED TO LEDGER            "
004610              WK-N-NEW-USERS-ADDED.
004620     DISPLAY "TOTAL POINTS EARNED                  "
004630              WK-N-TOTAL-EARNED.
004640     DISPLAY "TOTAL POINTS SPENT                   "
004650              WK-N-TOTAL-SPENT.
004660 Z899-DISPLAY-CONTROL-TOTALS-EX.
004670     EXIT.
