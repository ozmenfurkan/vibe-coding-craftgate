000100* VPTSL.CPY
000110*-----------------------------------------------------------------*
000120* LINKAGE AREA FOR CALL TO PYLVPTSL - USERPOINTS LEDGER DOMAIN    *
000130* MODEL.  APPLIES ONE POSTING (EARN, SPEND, LOCK, UNLOCK OR       *
000140* CONSUME-LOCKED) AGAINST THE BALANCES PASSED IN AND RETURNS THE  *
000150* NEW BALANCES.  THE CALLER OWNS THE LEDGER FILE I-O - THIS       *
000160* SUBROUTINE NEVER TOUCHES A FILE.                                 *
000170*-----------------------------------------------------------------*
000180* HISTORY OF MODIFICATION:                                       *
000190*-----------------------------------------------------------------*
000200* PYL0010 02/05/1991 RHT    - PYL LEDGER PROJECT - INITIAL BUILD *
000210*                              (EARN/SPEND ONLY)                 *
000220* PYL0023 09/11/1998 SLW    - Y2K SWEEP - NO 2-DIGIT YEAR FIELDS *
000230*                              IN THIS LAYOUT, NO CHANGE MADE.   *
000240* PYL0067 21/06/2019 BMS    - PCRMAPYL-640 - ADD LOCK, UNLOCK     *
000250*                              AND CONSUME-LOCKED TXN-TYPES FOR   *
000260*                              THE PENDING-ORDER HOLD FEATURE.    *
000270*-----------------------------------------------------------------*
000280 01  WK-C-VPTSL.
000290     05  WK-C-VPTSL-INPUT.
000300         10  WK-C-VPTSL-TXN-TYPE        PIC X(06).
000310*                        EARN, SPEND, LOCK, UNLOCK OR CONSUME
000320         10  WK-C-VPTSL-POINTS           PIC S9(17)V99 COMP-3.
000330*                        MUST BE GREATER THAN ZERO
000340         10  WK-C-VPTSL-CUR-TOTAL        PIC S9(17)V99 COMP-3.
000350         10  WK-C-VPTSL-CUR-AVAILABLE    PIC S9(17)V99 COMP-3.
000360         10  WK-C-VPTSL-CUR-LOCKED       PIC S9(17)V99 COMP-3.
000370     05  WK-C-VPTSL-OUTPUT.
000380         10  WK-C-VPTSL-NEW-TOTAL        PIC S9(17)V99 COMP-3.
000390         10  WK-C-VPTSL-NEW-AVAILABLE    PIC S9(17)V99 COMP-3.
000400         10  WK-C-VPTSL-NEW-LOCKED       PIC S9(17)V99 COMP-3.
000410         10  WK-C-VPTSL-RETURN-CODE      PIC 9(02).
000420*                        00 = POSTED
000430*                        04 = REJECTED, TXN-TYPE UNKNOWN OR
000440*                             POINTS NOT GREATER THAN ZERO
000450*                        08 = REJECTED, INSUFFICIENT AVAILABLE
000460*                             OR LOCKED POINTS FOR THIS TXN-TYPE
