000100* PYLCMWS.CPY
000110*-----------------------------------------------------------------*
000120* COMMON WORKING-STORAGE FRAGMENT - SHARED BY ALL PYL* PROGRAMS.  *
000130* HOLDS THE FILE-STATUS SWITCH AND CONDITION NAMES THAT EVERY     *
000140* PYL BATCH DRIVER AND CALLED SUBROUTINE TESTS AFTER AN OPEN,     *
000150* READ, WRITE, REWRITE OR CLOSE.  COPY THIS INTO WORKING-STORAGE  *
000160* AS  01 WK-C-COMMON.  COPY PYLCMWS.                              *
000170*-----------------------------------------------------------------*
000180* HISTORY OF MODIFICATION:                                       *
000190*-----------------------------------------------------------------*
000200* PYL0001 14/03/1991 RHT    - PYL LEDGER PROJECT - INITIAL BUILD *
000210*                            - LIFTED OUT OF THE TRF SUITE'S     *
000220*                              ASCMWS PATTERN FOR THE NEW PYL    *
000230*                              APPLICATION.                     *
000240* PYL0014 09/11/1998 SLW    - Y2K REMEDIATION SWEEP - REVIEWED,  *
000250*                              NO 2-DIGIT YEAR FIELDS IN THIS    *
000260*                              FRAGMENT, NO CHANGE REQUIRED.     *
000270* PYL0037 22/07/2009 KAD    - ADD WK-C-DUPLICATE-KEY CONDITION   *
000280*                              FOR THE LEDGER REWRITE PATH.      *
000290*-----------------------------------------------------------------*
000300 01  WK-C-FILE-STATUS           PIC X(02).
000310     88  WK-C-SUCCESSFUL            VALUE "00" "02" "04".
000320     88  WK-C-RECORD-NOT-FOUND      VALUE "23" "10".
000330     88  WK-C-DUPLICATE-KEY         VALUE "22".
000340     88  WK-C-AT-END-OF-FILE        VALUE "10".
000350
000360 01  WK-C-COMMON-SWITCHES.
000370     05  WK-C-SW-FOUND          PIC X(01) VALUE "N".
000380         88  WK-C-FOUND             VALUE "Y".
000390         88  WK-C-NOT-FOUND         VALUE "N".
000400     05  WK-C-SW-VALID          PIC X(01) VALUE "Y".
000410         88  WK-C-VALID             VALUE "Y".
000420         88  WK-C-INVALID           VALUE "N".
000430     05  FILLER                 PIC X(18) VALUE SPACES.
