000100* PYLPRES.CPY
000110*-----------------------------------------------------------------*
000120* RECORD LAYOUT FOR FILE PAYMENT-RESULT-FILE.                     *
000130* ONE RESULT LINE WRITTEN FOR EVERY PAYMENT-REQUEST-FILE OR       *
000140* SHOPIFY-ORDER-FILE RECORD POSTED BY PYLBPAY0.                   *
000150*-----------------------------------------------------------------*
000160* HISTORY OF MODIFICATION:                                       *
000170*-----------------------------------------------------------------*
000180* PYL0003 14/03/1991 RHT    - PYL LEDGER PROJECT - INITIAL BUILD *
000190* PYL0016 09/11/1998 SLW    - Y2K SWEEP - NO 2-DIGIT YEAR FIELDS *
000200*                              IN THIS LAYOUT, NO CHANGE MADE.   *
000210* PYL0042 11/09/2011 TQH    - PCRMAPYL-205 - ADD IDEMPOTENT-HIT  *
000220*                              FLAG, REQUESTED BY RECON TEAM.    *
000230* PYL0079 09/08/2026 AJR    - PCRMAPYL-944 - ADD BUYER-ID SO     *
000240*                              RECON NO LONGER HAS TO JOIN BACK  *
000250*                              TO THE REQUEST FILE.              *
000260*-----------------------------------------------------------------*
000270 01  PYLPRES-RECORD                 PIC X(0560).
000280
000290* I-O FORMAT: PYLPRESR  FROM FILE PAYMENT-RESULT-FILE
000300 01  PYLPRESR  REDEFINES PYLPRES-RECORD.
000310     05  PYLPRES-PAYMENT-ID          PIC X(36).
000320*                        GENERATED UNIQUE ID, RUN-SEQUENCE BASED
000330     05  PYLPRES-CONVERSATION-ID     PIC X(100).
000340     05  PYLPRES-AMOUNT              PIC S9(17)V99 COMP-3.
000350     05  PYLPRES-CURRENCY            PIC X(03).
000360     05  PYLPRES-STATUS              PIC X(10).
000370*                        PENDING/SUCCESS/FAILED/CANCELLED/
000380*                        PROCESSING/REFUNDED
000390     05  PYLPRES-PROVIDER            PIC X(10).
000400     05  PYLPRES-BUYER-ID            PIC X(100).
000410     05  PYLPRES-EXTERNAL-PAYMENT-ID PIC X(36).
000420*                        SET WHEN STATUS = SUCCESS
000430     05  PYLPRES-ERROR-CODE          PIC X(30).
000440*                        SET WHEN STATUS = FAILED
000450     05  PYLPRES-ERROR-MESSAGE       PIC X(200).
000460     05  PYLPRES-IDEMPOTENT-HIT      PIC X(01).
000470*                        Y = CONVERSATION-ID ALREADY SEEN THIS RUN
000480     05  FILLER                      PIC X(24).
