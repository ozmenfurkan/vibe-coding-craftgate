000100* PYLTREQ.CPY
000110*-----------------------------------------------------------------*
000120* RECORD LAYOUT FOR FILE POINTS-REQUEST-FILE.                     *
000130* ONE LOYALTY-POINTS POSTING INSTRUCTION PER RECORD.              *
000140*-----------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:                                       *
000160*-----------------------------------------------------------------*
000170* PYL0004 14/03/1991 RHT    - PYL LEDGER PROJECT - INITIAL BUILD *
000180* PYL0017 09/11/1998 SLW    - Y2K SWEEP - NO 2-DIGIT YEAR FIELDS *
000190*                              IN THIS LAYOUT, NO CHANGE MADE.   *
000200* PYL0066 21/06/2019 BMS    - PCRMAPYL-640 - ADD REASON MEMO     *
000210*                              FIELD, SUPPORT DESK REQUEST.      *
000220*-----------------------------------------------------------------*
000230 01  PYLTREQ-RECORD                 PIC X(0320).
000240
000250* I-O FORMAT: PYLTREQR  FROM FILE POINTS-REQUEST-FILE
000260 01  PYLTREQR  REDEFINES PYLTREQ-RECORD.
000270     05  PYLTREQ-USER-ID             PIC X(100).
000280*                        LEDGER KEY
000290     05  PYLTREQ-TXN-TYPE            PIC X(06).
000300*                        EARN OR SPEND
000310     05  PYLTREQ-POINTS              PIC S9(17)V99 COMP-3.
000320*                        MUST BE > 0.00
000330     05  PYLTREQ-REASON              PIC X(200).
000340*                        OPTIONAL MEMO, NOT USED IN CALCULATIONS
000350     05  FILLER                      PIC X(04).
