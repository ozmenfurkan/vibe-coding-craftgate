000100* PYLTRES.CPY
000110*-----------------------------------------------------------------*
000120* RECORD LAYOUT FOR FILE POINTS-RESULT-FILE.                      *
000130* ONE RESULT LINE PER POINTS-REQUEST-FILE RECORD POSTED.          *
000140*-----------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:                                       *
000160*-----------------------------------------------------------------*
000170* PYL0005 14/03/1991 RHT    - PYL LEDGER PROJECT - INITIAL BUILD *
000180* PYL0018 09/11/1998 SLW    - Y2K SWEEP - NO 2-DIGIT YEAR FIELDS *
000190*                              IN THIS LAYOUT, NO CHANGE MADE.   *
000200*-----------------------------------------------------------------*
000210 01  PYLTRES-RECORD                 PIC X(0140).
000220
000230* I-O FORMAT: PYLTRESR  FROM FILE POINTS-RESULT-FILE
000240 01  PYLTRESR  REDEFINES PYLTRES-RECORD.
000250     05  PYLTRES-USER-ID             PIC X(100).
000260     05  PYLTRES-TOTAL-POINTS        PIC S9(17)V99 COMP-3.
000270     05  PYLTRES-AVAILABLE-POINTS    PIC S9(17)V99 COMP-3.
000280     05  PYLTRES-LOCKED-POINTS       PIC S9(17)V99 COMP-3.
000290     05  PYLTRES-RETURN-CODE         PIC 9(02).
000300*                        00 POSTED, 04 REJECTED (NON-POSITIVE),
000310*                        08 INSUFFICIENT AVAILABLE POINTS
000320     05  FILLER                      PIC X(08).
