000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PYLBPAY0.
000140 AUTHOR.         R H TANG.
000150 INSTALLATION.   PYL LEDGER PROJECT.
000160 DATE-WRITTEN.   10 JUNE 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED.
000190*----------------------------------------------------------------*
000200*DESCRIPTION :  NIGHTLY BATCH DRIVER FOR THE PAYMENT POSTING
000210*               ENGINE.  READS PAYMENT-REQUEST-FILE AND THEN
000220*               SHOPIFY-ORDER-FILE, VALIDATES CARD-INFO BY
000230*               CALLING PYLVCARD, APPLIES THE SIMULATED GATEWAY
000240*               RESULT CARRIED ON THE REQUEST, AND WRITES ONE
000250*               LINE PER REQUEST TO PAYMENT-RESULT-FILE.  A
000260*               SHOPIFY ORDER IS VALIDATED AND PROJECTED INTO
000270*               THE SAME REQUEST SHAPE BEFORE IT IS POSTED.
000280*               CONVERSATION-ID IS HELD IN A RUN-LONG TABLE SO
000290*               A REPEATED ID IN THE SAME RUN IS ANSWERED FROM
000300*               THE FIRST RESULT RATHER THAN POSTED TWICE.
000310*----------------------------------------------------------------*
000320* HISTORY OF MODIFICATION:
000330*----------------------------------------------------------------*
000340* PYL0007 RHT    10/06/1991 - PYL LEDGER PROJECT - INITIAL BUILD
000350*                            - GATEWAY-A CREDIT-CARD PAYMENTS
000360*                            ONLY, NO SHOPIFY FEED YET
000370* PYL0013 RHT    19/08/1992 - PCRMAPYL-009 - CALL PYLVCARD FOR
000380*                            CARD-INFO EDIT INSTEAD OF THE
000390*                            INLINE LENGTH CHECK THIS PROGRAM
000400*                            SHIPPED WITH, TO MATCH THE NEW
000410*                            ACQUIRER COMPLIANCE STANDARD
000420* PYL0020 SLW    09/11/1998 - Y2K SWEEP - WS-RUN-DATE-YMD WAS A
000430*                            2-DIGIT YEAR, WIDENED TO 4 DIGITS
000440* PYL0030 TQH    18/05/2006 - PCRMAPYL-112 - ADD THE
000450*                            CONVERSATION-ID SEEN-TABLE AND THE
000460*                            IDEMPOTENT-HIT FLAG ON THE RESULT
000470*                            LINE, REQUESTED BY THE RECON TEAM
000480*                            AFTER A GATEWAY RETRY DOUBLE-POSTED
000490*                            A PAYMENT
000500* PYL0043 BMS    30/01/2011 - PCRMAPYL-205 - CALL PYLXCURR SO
000510*                            THE GATEWAY-FACING NUMERIC
000520*                            CURRENCY CODE IS LOGGED UNDER
000530*                            UPSI-0 EVEN THOUGH IT DOES NOT GO
000540*                            ON THE RESULT LINE
000550* PYL0061 KAD    16/02/2018 - PCRMAPYL-510 - SHOPIFY CHANNEL
000560*                            ONBOARDING - ADD E000 SERIES TO
000570*                            VALIDATE AND PROJECT SHOPIFY-ORDER-
000580*                            FILE RECORDS INTO THE SAME POSTING
000590*                            ENGINE USED FOR PAYMENT-REQUEST-FILE
000600* PYL0084 AJR    09/08/2026 - PCRMAPYL-944 - CONFIRMED WITH THE
000610*                            SHOPIFY TEAM THAT THE WEBHOOK FEED
000620*                            CARRIES NO CARD NUMBER, ONLY HOLDER
000630*                            NAME AND EXPIRY - E300 LEAVES THE
000640*                            CARD NUMBER BLANK ON THE PROJECTED
000650*                            REQUEST RATHER THAN GUESSING AT IT,
000660*                            SO EVERY SHOPIFY ORDER CORRECTLY
000670*                            FAILS THE PYLVCARD LENGTH EDIT UNTIL
000680*                            THE ACQUIRER GIVES US A REAL TOKEN
000690*                            VAULT LOOKUP.  ALSO SPLIT THE OLD
000700*                            SINGLE REJECTED COUNT ON THE CONTROL
000710*                            TOTALS INTO PAYMENTS FAILED AND
000720*                            SHOPIFY ORDERS REJECTED, THEY WERE
000730*                            BEING ADDED TOGETHER AND RECON COULD
000740*                            NOT TELL THE TWO APART.
000750* PYL0086 AJR    09/08/2026 - PCRMAPYL-944 - CORRECTED E300 TO
000760*                            FIX THE PROJECTED CVV AT "000"
000770*                            INSTEAD OF LEAVING IT BLANK - THE
000780*                            SHOPIFY WEBHOOK NEVER CARRIES A REAL
000790*                            CVV FOR AN ORDER, SO THE PROJECTED
000800*                            REQUEST IS STAMPED WITH THE SAME
000810*                            FIXED "000" PLACEHOLDER EVERY TIME.
000820*                            CARD NUMBER STAYS BLANK PER PYL0084.
000830* PYL0091 AJR    09/08/2026 - PCRMAPYL-944 - REWORDED THE SEEN-
000840*                            TABLE COMMENT BELOW TO GIVE THE
000850*                            RELATIVE-FILE RATIONALE DIRECTLY
000860*                            INSTEAD OF POINTING AT A RETIRED
000870*                            PROGRAM THAT IS NO LONGER IN THIS
000880*                            LIBRARY.
000890*----------------------------------------------------------------*
000900       EJECT
000910**********************
000920 ENVIRONMENT DIVISION.
000930**********************
000940 CONFIGURATION SECTION.
000950 SOURCE-COMPUTER.  IBM-AS400.
000960 OBJECT-COMPUTER.  IBM-AS400.
000970 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000980                       ON  STATUS IS U0-ON
000990                       OFF STATUS IS U0-OFF.
001000
001010 INPUT-OUTPUT SECTION.
001020 FILE-CONTROL.
001030     SELECT PAYMENT-REQUEST-FILE ASSIGN TO PYLPREQ
001040            ORGANIZATION      IS SEQUENTIAL
001050            ACCESS MODE       IS SEQUENTIAL
001060            FILE STATUS       IS WK-C-FILE-STATUS.
001070
001080     SELECT PAYMENT-RESULT-FILE ASSIGN TO PYLPRES
001090            ORGANIZATION      IS SEQUENTIAL
001100            ACCESS MODE       IS SEQUENTIAL
001110            FILE STATUS       IS WK-C-FILE-STATUS.
001120
001130     SELECT SHOPIFY-ORDER-FILE ASSIGN TO PYLSHOP
001140            ORGANIZATION      IS SEQUENTIAL
001150            ACCESS MODE       IS SEQUENTIAL
001160            FILE STATUS       IS WK-C-FILE-STATUS.
001170
001180***************
001190 DATA DIVISION.
001200***************
001210 FILE SECTION.
001220***************
001230 FD  PAYMENT-REQUEST-FILE
001240     LABEL RECORDS ARE OMITTED
001250     DATA RECORD IS PYLPREQ-RECORD.
001260     COPY PYLPREQ.
001270
001280 FD  PAYMENT-RESULT-FILE
001290     LABEL RECORDS ARE OMITTED
001300     DATA RECORD IS PYLPRES-RECORD.
001310     COPY PYLPRES.
001320
001330 FD  SHOPIFY-ORDER-FILE
001340     LABEL RECORDS ARE OMITTED
001350     DATA RECORD IS PYLSHOP-RECORD.
001360     COPY PYLSHOP.
001370
001380 WORKING-STORAGE SECTION.
001390*************************
001400 01  FILLER                          PIC X(24)        VALUE
001410     "** PROGRAM PYLBPAY0 **".
001420
001430* ------------------ PROGRAM WORKING STORAGE -------------------*
001440 01  WK-C-COMMON.
001450     COPY PYLCMWS.
001460
001470 01  WK-C-EOF-SWITCHES.
001480     05  WK-C-PREQ-EOF-SW            PIC X(01) VALUE "N".
001490         88  WK-C-PREQ-AT-EOF             VALUE "Y".
001500     05  WK-C-SHOP-EOF-SW            PIC X(01) VALUE "N".
001510         88  WK-C-SHOP-AT-EOF             VALUE "Y".
001520     05  FILLER                      PIC X(18).
001530 01  WK-C-EOF-SWITCHES-X REDEFINES WK-C-EOF-SWITCHES.
001540     05  WK-C-EOF-SWITCHES-RAW       PIC X(20).
001550
001560 01  WK-N-COUNTER-AREA.
001570     05  WK-N-PREQ-READ              PIC 9(07) COMP VALUE ZERO.
001580     05  WK-N-SHOP-READ              PIC 9(07) COMP VALUE ZERO.
001590     05  WK-N-SHOP-REJECTED          PIC 9(07) COMP VALUE ZERO.
001600     05  WK-N-PAY-SUCCESS-COUNT      PIC 9(07) COMP VALUE ZERO.
001610     05  WK-N-PAY-FAILED-COUNT       PIC 9(07) COMP VALUE ZERO.
001620     05  WK-N-IDEMPOTENT-HIT-COUNT   PIC 9(07) COMP VALUE ZERO.
001630     05  WK-N-PAYMENT-SEQ-NBR        PIC 9(09) COMP VALUE ZERO.
001640     05  WK-N-SEEN-TABLE-COUNT       PIC 9(08) COMP VALUE ZERO.
001650     05  WK-N-SEEN-ENTRY-IX          PIC 9(08) COMP VALUE ZERO.
001660
001670 01  WK-N-TOTAL-AREA.
001680     05  WK-N-PAY-SUCCESS-AMOUNT     PIC S9(17)V99 COMP-3
001690                                      VALUE ZERO.
001700
001710* RUN-DATE, HELD TWO WAYS FOR THE CONTROL-TOTAL LINES
001720 01  WK-C-RUN-DATE-AREA.
001730     05  WS-RUN-DATE-YMD             PIC 9(08).
001740 01  WK-C-RUN-DATE-X REDEFINES WK-C-RUN-DATE-AREA.
001750     05  WS-RUN-DATE-CEN             PIC 9(04).
001760     05  WS-RUN-DATE-MO              PIC 9(02).
001770     05  WS-RUN-DATE-DA              PIC 9(02).
001780
001790* EDIT FIELD FOR BUILDING THE GENERATED PAYMENT-ID - THE
001800* SEQUENCE NUMBER ITSELF STAYS COMP UP ABOVE, THIS IS ONLY A
001810* DISPLAY-FORMAT VIEW FOR THE STRING BELOW
001820 01  WK-C-PAYMENT-SEQ-EDIT           PIC 9(09).
001830
001840* ONE INBOUND PAYMENT REQUEST, WHETHER IT CAME STRAIGHT OFF
001850* PAYMENT-REQUEST-FILE OR WAS PROJECTED FROM A SHOPIFY ORDER
001860 01  WK-C-CURRENT-REQUEST.
001870     05  WK-C-CRQ-CONVERSATION-ID    PIC X(100).
001880     05  WK-C-CRQ-AMOUNT             PIC S9(17)V99 COMP-3.
001890     05  WK-C-CRQ-CURRENCY           PIC X(03).
001900     05  WK-C-CRQ-BUYER-ID           PIC X(100).
001910     05  WK-C-CRQ-PROVIDER           PIC X(10).
001920     05  WK-C-CRQ-PAYMENT-TYPE       PIC X(20).
001930     05  WK-C-CRQ-CARD-HOLDER-NAME   PIC X(100).
001940     05  WK-C-CRQ-CARD-NUMBER        PIC X(19).
001950     05  WK-C-CRQ-EXPIRE-MONTH       PIC 9(02).
001960     05  WK-C-CRQ-EXPIRE-YEAR        PIC 9(04).
001970     05  WK-C-CRQ-CVV                PIC X(04).
001980     05  WK-C-CRQ-GATEWAY-RESULT-CODE PIC X(01).
001990     05  WK-C-CRQ-GATEWAY-EXTERNAL-ID PIC X(36).
002000     05  WK-C-CRQ-GATEWAY-ERROR-CODE PIC X(30).
002010     05  WK-C-CRQ-GATEWAY-ERROR-MSG  PIC X(200).
002020 01  WK-C-CURRENT-REQUEST-X REDEFINES WK-C-CURRENT-REQUEST.
002030     05  WK-C-CRQ-RAW                PIC X(639).
002040
002050* ONE OUTBOUND RESULT LINE, BUILT FROM EITHER THE SEEN-TABLE
002060* (IDEMPOTENT HIT) OR A FRESH VALIDATE/APPLY PASS
002070 01  WK-C-CURRENT-RESULT.
002080     05  WK-C-CR-PAYMENT-ID          PIC X(36).
002090     05  WK-C-CR-CONVERSATION-ID     PIC X(100).
002100     05  WK-C-CR-AMOUNT              PIC S9(17)V99 COMP-3.
002110     05  WK-C-CR-CURRENCY            PIC X(03).
002120     05  WK-C-CR-STATUS              PIC X(10).
002130         88  WK-C-CR-STATUS-TERMINAL VALUE "SUCCESS   "
002140                                            "FAILED    "
002150                                            "CANCELLED "
002160                                            "REFUNDED  ".
002170     05  WK-C-CR-PROVIDER            PIC X(10).
002180     05  WK-C-CR-BUYER-ID            PIC X(100).
002190     05  WK-C-CR-EXTERNAL-PAYMENT-ID PIC X(36).
002200     05  WK-C-CR-ERROR-CODE          PIC X(30).
002210     05  WK-C-CR-ERROR-MESSAGE       PIC X(200).
002220     05  WK-C-CR-IDEMPOTENT-HIT      PIC X(01).
002230         88  WK-C-CR-IS-IDEMPOTENT-HIT VALUE "Y".
002240 01  WK-C-CURRENT-RESULT-X REDEFINES WK-C-CURRENT-RESULT.
002250     05  WK-C-CR-RAW                 PIC X(536).
002260
002270* SEEN-TABLE OF EVERY CONVERSATION-ID POSTED SO FAR THIS RUN -
002280* A REPEAT IS ANSWERED FROM HERE RATHER THAN POSTED AGAIN, SINCE
002290* THIS BUILD OF GNUCOBOL HAS NO INDEXED (ISAM/KSDS) HANDLER TO
002300* HOLD A FAST LOOKUP ON.
002310 01  WK-C-SEEN-TABLE.
002320     05  WK-C-SEEN-ENTRY OCCURS 5000 TIMES
002330                          INDEXED BY WK-N-SEEN-IX.
002340         10  WK-C-SEEN-CONVERSATION-ID     PIC X(100).
002350         10  WK-C-SEEN-PAYMENT-ID          PIC X(36).
002360         10  WK-C-SEEN-AMOUNT              PIC S9(17)V99
002370                                            COMP-3.
002380         10  WK-C-SEEN-CURRENCY            PIC X(03).
002390         10  WK-C-SEEN-STATUS              PIC X(10).
002400         10  WK-C-SEEN-PROVIDER            PIC X(10).
002410         10  WK-C-SEEN-BUYER-ID            PIC X(100).
002420         10  WK-C-SEEN-EXTERNAL-PAYMENT-ID PIC X(36).
002430         10  WK-C-SEEN-ERROR-CODE          PIC X(30).
002440         10  WK-C-SEEN-ERROR-MESSAGE       PIC X(200).
002450
002460* ONE INBOUND SHOPIFY ORDER, WHILE IT IS BEING VALIDATED AND
002470* MAPPED
002480 01  WK-C-SHOP-CURRENT.
002490     05  WK-C-SHOP-CUR-ORDER-ID       PIC 9(18).
002500     05  WK-C-SHOP-CUR-ORDER-NUMBER   PIC X(50).
002510     05  WK-C-SHOP-CUR-TOTAL-PRICE    PIC S9(17)V99 COMP-3.
002520     05  WK-C-SHOP-CUR-CURRENCY       PIC X(10).
002530     05  WK-C-SHOP-CUR-FINSTATUS-UC   PIC X(20).
002540     05  WK-C-SHOP-CUR-CARD-HOLDER-NM PIC X(100).
002550     05  WK-C-SHOP-CUR-CARD-EXP-MO    PIC 9(02).
002560     05  WK-C-SHOP-CUR-CARD-EXP-YR    PIC 9(04).
002570 01  WK-C-SHOP-CURRENT-X REDEFINES WK-C-SHOP-CURRENT.
002580     05  WK-C-SHOP-CUR-RAW            PIC X(214).
002590
002600 01  WK-C-SHOP-MAPPED-CURRENCY        PIC X(03).
002610
002620* LINKAGE AREAS FOR THE CALLED VALIDATION/LOOKUP ROUTINES
002630 01  WK-C-VCARD.
002640     COPY VCARD.
002650
002660 01  WK-C-XCURR.
002670     COPY XCURR.
002680
002690 01  WK-C-VALIDATION-FAIL-REASON     PIC X(200) VALUE SPACES.
002700
002710 01  WK-C-LITERALS.
002720     05  C-PAYMENT-TYPE-CREDIT-CARD  PIC X(20) VALUE
002730         "CREDIT_CARD".
002740     05  C-PROVIDER-GATEWAY-A        PIC X(10) VALUE
002750         "GATEWAY-A".
002760     05  C-VALIDATION-ERROR-CODE     PIC X(30) VALUE
002770         "VALIDATION_ERROR".
002780     05  C-SHOP-FINSTATUS-PAID       PIC X(20) VALUE
002790         "PAID".
002800     05  C-SHOP-CCY-TRY              PIC X(10) VALUE
002810         "TRY".
002820     05  C-SHOP-CCY-USD              PIC X(10) VALUE
002830         "USD".
002840     05  C-SHOP-CCY-EUR              PIC X(10) VALUE
002850         "EUR".
002860     05  C-SHOP-CCY-GBP              PIC X(10) VALUE
002870         "GBP".
002880
002890********************
002900 LINKAGE SECTION.
002910********************
002920*    NONE - THIS IS A MAIN BATCH DRIVER, NOT A CALLED ROUTINE.
002930
002940****************
002950 PROCEDURE DIVISION.
002960****************
002970 MAIN-MODULE.
002980     PERFORM A000-START-PROGRAM-ROUTINE
002990        THRU A999-START-PROGRAM-ROUTINE-EX.
003000     PERFORM B000-MAIN-PROCESSING
003010        THRU B999-MAIN-PROCESSING-EX
003020        UNTIL WK-C-PREQ-AT-EOF.
003030     PERFORM E000-PROCESS-SHOPIFY-FILE
003040        THRU E999-PROCESS-SHOPIFY-FILE-EX
003050        UNTIL WK-C-SHOP-AT-EOF.
003060     PERFORM Z000-END-PROGRAM-ROUTINE
003070        THRU Z999-END-PROGRAM-ROUTINE-EX.
003080 GOBACK.
003090
003100*----------------------------------------------------------------*
003110 A000-START-PROGRAM-ROUTINE.
003120*----------------------------------------------------------------*
003130     ACCEPT WS-RUN-DATE-YMD FROM DATE YYYYMMDD.
003140     OPEN INPUT  PAYMENT-REQUEST-FILE.
003150     IF NOT WK-C-SUCCESSFUL
003160        DISPLAY "PYLBPAY0 - OPEN FILE ERROR - PAYMENT-REQUEST"
003170        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003180        PERFORM Y900-ABNORMAL-TERMINATION
003190     END-IF.
003200     OPEN OUTPUT PAYMENT-RESULT-FILE.
003210     IF NOT WK-C-SUCCESSFUL
003220        DISPLAY "PYLBPAY0 - OPEN FILE ERROR - PAYMENT-RESULT"
003230        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003240        PERFORM Y900-ABNORMAL-TERMINATION
003250     END-IF.
003260     OPEN INPUT  SHOPIFY-ORDER-FILE.
003270     IF NOT WK-C-SUCCESSFUL
003280        DISPLAY "PYLBPAY0 - OPEN FILE ERROR - SHOPIFY-ORDER"
003290        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003300        PERFORM Y900-ABNORMAL-TERMINATION
003310     END-IF.
003320     PERFORM B900-READ-NEXT-PREQ
003330        THRU B999-READ-NEXT-PREQ-EX.
003340     PERFORM E900-READ-NEXT-SHOPIFY
003350        THRU E999-READ-NEXT-SHOPIFY-EX.
003360 A999-START-PROGRAM-ROUTINE-EX.
003370     EXIT.
003380
003390*----------------------------------------------------------------*
003400 B000-MAIN-PROCESSING.
003410*----------------------------------------------------------------*
003420     ADD 1 TO WK-N-PREQ-READ.
003430     PERFORM B100-MOVE-PREQ-TO-REQUEST
003440        THRU B199-MOVE-PREQ-TO-REQUEST-EX.
003450     PERFORM D000-POST-ONE-PAYMENT
003460        THRU D999-POST-ONE-PAYMENT-EX.
003470     PERFORM B900-READ-NEXT-PREQ
003480        THRU B999-READ-NEXT-PREQ-EX.
003490 B999-MAIN-PROCESSING-EX.
003500     EXIT.
003510
003520*----------------------------------------------------------------*
003530 B100-MOVE-PREQ-TO-REQUEST.
003540*----------------------------------------------------------------*
003550     MOVE SPACES TO WK-C-CURRENT-REQUEST.
003560     MOVE PYLPREQ-CONVERSATION-ID  TO WK-C-CRQ-CONVERSATION-ID.
003570     MOVE PYLPREQ-AMOUNT           TO WK-C-CRQ-AMOUNT.
003580     MOVE PYLPREQ-CURRENCY         TO WK-C-CRQ-CURRENCY.
003590     MOVE PYLPREQ-BUYER-ID         TO WK-C-CRQ-BUYER-ID.
003600     MOVE PYLPREQ-PROVIDER         TO WK-C-CRQ-PROVIDER.
003610     MOVE PYLPREQ-PAYMENT-TYPE     TO WK-C-CRQ-PAYMENT-TYPE.
003620     MOVE PYLPREQ-CARD-HOLDER-NAME TO WK-C-CRQ-CARD-HOLDER-NAME.
003630     MOVE PYLPREQ-CARD-NUMBER      TO WK-C-CRQ-CARD-NUMBER.
003640     MOVE PYLPREQ-EXPIRE-MONTH     TO WK-C-CRQ-EXPIRE-MONTH.
003650     MOVE PYLPREQ-EXPIRE-YEAR      TO WK-C-CRQ-EXPIRE-YEAR.
003660     MOVE PYLPREQ-CVV              TO WK-C-CRQ-CVV.
003670     MOVE PYLPREQ-GATEWAY-RESULT-CODE
003680                                TO WK-C-CRQ-GATEWAY-RESULT-CODE.
003690     MOVE PYLPREQ-GATEWAY-EXTERNAL-ID
003700                                TO WK-C-CRQ-GATEWAY-EXTERNAL-ID.
003710     MOVE PYLPREQ-GATEWAY-ERROR-CODE
003720                                TO WK-C-CRQ-GATEWAY-ERROR-CODE.
003730     MOVE PYLPREQ-GATEWAY-ERROR-MSG
003740                                TO WK-C-CRQ-GATEWAY-ERROR-MSG.
003750 B199-MOVE-PREQ-TO-REQUEST-EX.
003760     EXIT.
003770
003780*----------------------------------------------------------------*
003790 B900-READ-NEXT-PREQ.
003800*----------------------------------------------------------------*
003810     READ PAYMENT-REQUEST-FILE
003820         AT END
003830            MOVE "Y" TO WK-C-PREQ-EOF-SW
003840     END-READ.
003850     IF NOT WK-C-PREQ-AT-EOF AND NOT WK-C-SUCCESSFUL
003860        DISPLAY "PYLBPAY0 - PAYMENT REQUEST READ ERROR"
003870        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003880        MOVE "Y" TO WK-C-PREQ-EOF-SW
003890     END-IF.
003900 B999-READ-NEXT-PREQ-EX.
003910     EXIT.
003920
003930*----------------------------------------------------------------*
003940 D000-POST-ONE-PAYMENT.
003950*----------------------------------------------------------------*
003960     MOVE "N" TO WK-C-CR-IDEMPOTENT-HIT.
003970     MOVE SPACES TO WK-C-CR-CONVERSATION-ID.
003980     MOVE WK-C-CRQ-CONVERSATION-ID TO WK-C-CR-CONVERSATION-ID.
003990     PERFORM D010-LOOKUP-SEEN-TABLE
004000        THRU D019-LOOKUP-SEEN-TABLE-EX.
004010     IF WK-C-FOUND
004020        PERFORM D050-COPY-SEEN-RESULT
004030           THRU D059-COPY-SEEN-RESULT-EX
004040        MOVE "Y" TO WK-C-CR-IDEMPOTENT-HIT
004050     ELSE
004060        PERFORM D060-BUILD-PENDING-RESULT
004070           THRU D069-BUILD-PENDING-RESULT-EX
004080        PERFORM D200-VALIDATE-PAYMENT-METHOD
004090           THRU D299-VALIDATE-PAYMENT-METHOD-EX
004100        IF WK-C-VALID
004110           PERFORM D100-VALIDATE-CARD-INFO
004120              THRU D199-VALIDATE-CARD-INFO-EX
004130        END-IF
004140        IF WK-C-INVALID
004150           MOVE "FAILED    "        TO WK-C-CR-STATUS
004160           MOVE C-VALIDATION-ERROR-CODE
004170                                    TO WK-C-CR-ERROR-CODE
004180           MOVE WK-C-VALIDATION-FAIL-REASON
004190                                    TO WK-C-CR-ERROR-MESSAGE
004200        ELSE
004210           PERFORM D250-LOOKUP-GATEWAY-CURRENCY-CODE
004220              THRU D259-LOOKUP-GATEWAY-CURRENCY-CODE-EX
004230           PERFORM D300-APPLY-GATEWAY-RESULT
004240              THRU D399-APPLY-GATEWAY-RESULT-EX
004250        END-IF
004260        PERFORM D020-ADD-TO-SEEN-TABLE
004270           THRU D029-ADD-TO-SEEN-TABLE-EX
004280     END-IF.
004290     PERFORM D400-WRITE-RESULT
004300        THRU D499-WRITE-RESULT-EX.
004310 D999-POST-ONE-PAYMENT-EX.
004320     EXIT.
004330
004340*----------------------------------------------------------------*
004350 D010-LOOKUP-SEEN-TABLE.
004360*----------------------------------------------------------------*
004370     SET WK-N-SEEN-IX TO 1.
004380     SET WK-C-NOT-FOUND TO TRUE.
004390     PERFORM D015-COMPARE-SEEN-ENTRY
004400        THRU D018-COMPARE-SEEN-ENTRY-EX
004410        UNTIL WK-N-SEEN-IX > WK-N-SEEN-TABLE-COUNT
004420           OR WK-C-FOUND.
004430 D019-LOOKUP-SEEN-TABLE-EX.
004440     EXIT.
004450
004460*----------------------------------------------------------------*
004470 D015-COMPARE-SEEN-ENTRY.
004480*----------------------------------------------------------------*
004490     IF WK-C-SEEN-CONVERSATION-ID (WK-N-SEEN-IX)
004500           = WK-C-CR-CONVERSATION-ID
004510        SET WK-N-SEEN-ENTRY-IX TO WK-N-SEEN-IX
004520        SET WK-C-FOUND         TO TRUE
004530     ELSE
004540        SET WK-N-SEEN-IX UP BY 1
004550     END-IF.
004560 D018-COMPARE-SEEN-ENTRY-EX.
004570     EXIT.
004580
004590*----------------------------------------------------------------*
004600 D020-ADD-TO-SEEN-TABLE.
004610*----------------------------------------------------------------*
004620     ADD 1 TO WK-N-SEEN-TABLE-COUNT.
004630     MOVE WK-C-CR-CONVERSATION-ID
004640         TO WK-C-SEEN-CONVERSATION-ID (WK-N-SEEN-TABLE-COUNT).
004650     MOVE WK-C-CR-PAYMENT-ID
004660         TO WK-C-SEEN-PAYMENT-ID (WK-N-SEEN-TABLE-COUNT).
004670     MOVE WK-C-CR-AMOUNT
004680         TO WK-C-SEEN-AMOUNT (WK-N-SEEN-TABLE-COUNT).
004690     MOVE WK-C-CR-CURRENCY
004700         TO WK-C-SEEN-CURRENCY (WK-N-SEEN-TABLE-COUNT).
004710     MOVE WK-C-CR-STATUS
004720         TO WK-C-SEEN-STATUS (WK-N-SEEN-TABLE-COUNT).
004730     MOVE WK-C-CR-PROVIDER
004740         TO WK-C-SEEN-PROVIDER (WK-N-SEEN-TABLE-COUNT).
004750     MOVE WK-C-CR-BUYER-ID
004760         TO WK-C-SEEN-BUYER-ID (WK-N-SEEN-TABLE-COUNT).
004770     MOVE WK-C-CR-EXTERNAL-PAYMENT-ID
004780         TO WK-C-SEEN-EXTERNAL-PAYMENT-ID (WK-N-SEEN-TABLE-COUNT).
004790     MOVE WK-C-CR-ERROR-CODE
004800         TO WK-C-SEEN-ERROR-CODE (WK-N-SEEN-TABLE-COUNT).
004810     MOVE WK-C-CR-ERROR-MESSAGE
004820         TO WK-C-SEEN-ERROR-MESSAGE (WK-N-SEEN-TABLE-COUNT).
004830 D029-ADD-TO-SEEN-TABLE-EX.
004840     EXIT.
004850
004860*----------------------------------------------------------------*
004870 D050-COPY-SEEN-RESULT.
004880*----------------------------------------------------------------*
004890     MOVE WK-C-SEEN-PAYMENT-ID (WK-N-SEEN-ENTRY-IX)
004900         TO WK-C-CR-PAYMENT-ID.
004910     MOVE WK-C-SEEN-CONVERSATION-ID (WK-N-SEEN-ENTRY-IX)
004920         TO WK-C-CR-CONVERSATION-ID.
004930     MOVE WK-C-SEEN-AMOUNT (WK-N-SEEN-ENTRY-IX)
004940         TO WK-C-CR-AMOUNT.
004950     MOVE WK-C-SEEN-CURRENCY (WK-N-SEEN-ENTRY-IX)
004960         TO WK-C-CR-CURRENCY.
004970     MOVE WK-C-SEEN-STATUS (WK-N-SEEN-ENTRY-IX)
004980         TO WK-C-CR-STATUS.
004990     MOVE WK-C-SEEN-PROVIDER (WK-N-SEEN-ENTRY-IX)
005000         TO WK-C-CR-PROVIDER.
005010     MOVE WK-C-SEEN-BUYER-ID (WK-N-SEEN-ENTRY-IX)
005020         TO WK-C-CR-BUYER-ID.
005030     MOVE WK-C-SEEN-EXTERNAL-PAYMENT-ID (WK-N-SEEN-ENTRY-IX)
005040         TO WK-C-CR-EXTERNAL-PAYMENT-ID.
005050     MOVE WK-C-SEEN-ERROR-CODE (WK-N-SEEN-ENTRY-IX)
005060         TO WK-C-CR-ERROR-CODE.
005070     MOVE WK-C-SEEN-ERROR-MESSAGE (WK-N-SEEN-ENTRY-IX)
005080         TO WK-C-CR-ERROR-MESSAGE.
005090 D059-COPY-SEEN-RESULT-EX.
005100     EXIT.
005110
005120*----------------------------------------------------------------*
005130 D060-BUILD-PENDING-RESULT.
005140*----------------------------------------------------------------*
005150     ADD 1 TO WK-N-PAYMENT-SEQ-NBR.
005160     MOVE WK-N-PAYMENT-SEQ-NBR TO WK-C-PAYMENT-SEQ-EDIT.
005170     MOVE SPACES TO WK-C-CR-PAYMENT-ID.
005180     STRING "PYL-PAY-" WK-C-PAYMENT-SEQ-EDIT
005190         DELIMITED BY SIZE INTO WK-C-CR-PAYMENT-ID.
005200     MOVE WK-C-CRQ-AMOUNT   TO WK-C-CR-AMOUNT.
005210     MOVE WK-C-CRQ-CURRENCY TO WK-C-CR-CURRENCY.
005220     MOVE "PENDING   "      TO WK-C-CR-STATUS.
005230     MOVE WK-C-CRQ-PROVIDER TO WK-C-CR-PROVIDER.
005240     MOVE WK-C-CRQ-BUYER-ID TO WK-C-CR-BUYER-ID.
005250     MOVE SPACES            TO WK-C-CR-EXTERNAL-PAYMENT-ID
005260                                WK-C-CR-ERROR-CODE
005270                                WK-C-CR-ERROR-MESSAGE.
005280 D069-BUILD-PENDING-RESULT-EX.
005290     EXIT.
005300
005310*----------------------------------------------------------------*
005320 D100-VALIDATE-CARD-INFO.
005330*----------------------------------------------------------------*
005340     MOVE WK-C-CRQ-CARD-HOLDER-NAME
005350         TO WK-C-VCARD-CARD-HOLDER-NAME.
005360     MOVE WK-C-CRQ-CARD-NUMBER  TO WK-C-VCARD-CARD-NUMBER.
005370     MOVE WK-C-CRQ-EXPIRE-MONTH TO WK-C-VCARD-EXPIRE-MONTH.
005380     MOVE WK-C-CRQ-EXPIRE-YEAR  TO WK-C-VCARD-EXPIRE-YEAR.
005390     MOVE WK-C-CRQ-CVV          TO WK-C-VCARD-CVV.
005400     CALL "PYLVCARD" USING WK-C-VCARD.
005410     IF WK-C-VCARD-INVALID
005420        SET WK-C-INVALID TO TRUE
005430        STRING "CARD-INFO VALIDATION FAILED, PYLVCARD ERROR"
005440               "-CODE " WK-C-VCARD-ERROR-CODE
005450               DELIMITED BY SIZE INTO WK-C-VALIDATION-FAIL-REASON
005460     ELSE
005470        SET WK-C-VALID TO TRUE
005480     END-IF.
005490 D199-VALIDATE-CARD-INFO-EX.
005500     EXIT.
005510
005520*----------------------------------------------------------------*
005530 D200-VALIDATE-PAYMENT-METHOD.
005540*----------------------------------------------------------------*
005550     IF WK-C-CRQ-PAYMENT-TYPE = C-PAYMENT-TYPE-CREDIT-CARD
005560        SET WK-C-VALID TO TRUE
005570     ELSE
005580        SET WK-C-INVALID TO TRUE
005590        MOVE "UNSUPPORTED PAYMENT-TYPE, ONLY CREDIT_CARD IS IN"
005600             TO WK-C-VALIDATION-FAIL-REASON
005610     END-IF.
005620 D299-VALIDATE-PAYMENT-METHOD-EX.
005630     EXIT.
005640
005650*----------------------------------------------------------------*
005660 D250-LOOKUP-GATEWAY-CURRENCY-CODE.
005670*----------------------------------------------------------------*
005680     MOVE WK-C-CR-CURRENCY TO WK-C-XCURR-CODE.
005690     CALL "PYLXCURR" USING WK-C-XCURR.
005700     IF U0-ON
005710        DISPLAY "PYLBPAY0 - GATEWAY CCY NUMERIC CODE IS "
005720                 WK-C-XCURR-NUMERIC-CODE
005730                 " FOR " WK-C-CR-CONVERSATION-ID
005740     END-IF.
005750 D259-LOOKUP-GATEWAY-CURRENCY-CODE-EX.
005760     EXIT.
005770
005780*----------------------------------------------------------------*
005790 D300-APPLY-GATEWAY-RESULT.
005800*----------------------------------------------------------------*
005810     IF WK-C-CR-STATUS-TERMINAL
005820        DISPLAY "PYLBPAY0 - PAYMENT ALREADY IN A TERMINAL"
005830        DISPLAY "STATUS, CANNOT APPLY A NEW GATEWAY RESULT"
005840        PERFORM Y900-ABNORMAL-TERMINATION
005850     END-IF.
005860     IF WK-C-CRQ-GATEWAY-RESULT-CODE = "A"
005870        MOVE "SUCCESS   " TO WK-C-CR-STATUS
005880        MOVE WK-C-CRQ-GATEWAY-EXTERNAL-ID
005890            TO WK-C-CR-EXTERNAL-PAYMENT-ID
005900     ELSE
005910        MOVE "FAILED    " TO WK-C-CR-STATUS
005920        MOVE WK-C-CRQ-GATEWAY-ERROR-CODE TO WK-C-CR-ERROR-CODE
005930        MOVE WK-C-CRQ-GATEWAY-ERROR-MSG  TO WK-C-CR-ERROR-MESSAGE
005940     END-IF.
005950 D399-APPLY-GATEWAY-RESULT-EX.
005960     EXIT.
005970
005980*----------------------------------------------------------------*
005990 D400-WRITE-RESULT.
006000*----------------------------------------------------------------*
006010     MOVE SPACES TO PYLPRES-RECORD.
006020     MOVE WK-C-CR-PAYMENT-ID          TO PYLPRES-PAYMENT-ID.
006030     MOVE WK-C-CR-CONVERSATION-ID      TO PYLPRES-CONVERSATION-ID.
006040     MOVE WK-C-CR-AMOUNT                TO PYLPRES-AMOUNT.
006050     MOVE WK-C-CR-CURRENCY               TO PYLPRES-CURRENCY.
006060     MOVE WK-C-CR-STATUS                  TO PYLPRES-STATUS.
006070     MOVE WK-C-CR-PROVIDER                 TO PYLPRES-PROVIDER.
006080     MOVE WK-C-CR-BUYER-ID                  TO PYLPRES-BUYER-ID.
006090     MOVE WK-C-CR-EXTERNAL-PAYMENT-ID
006100         TO PYLPRES-EXTERNAL-PAYMENT-ID.
006110     MOVE WK-C-CR-ERROR-CODE    TO PYLPRES-ERROR-CODE.
006120     MOVE WK-C-CR-ERROR-MESSAGE TO PYLPRES-ERROR-MESSAGE.
006130     MOVE WK-C-CR-IDEMPOTENT-HIT TO PYLPRES-IDEMPOTENT-HIT.
006140     WRITE PYLPRES-RECORD.
006150     IF NOT WK-C-SUCCESSFUL
006160        DISPLAY "PYLBPAY0 - RESULT WRITE ERROR"
006170        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006180     END-IF.
006190     IF WK-C-CR-STATUS = "SUCCESS   "
006200        ADD 1 TO WK-N-PAY-SUCCESS-COUNT
006210        ADD WK-C-CR-AMOUNT TO WK-N-PAY-SUCCESS-AMOUNT
006220     END-IF.
006230     IF WK-C-CR-STATUS = "FAILED    "
006240        ADD 1 TO WK-N-PAY-FAILED-COUNT
006250     END-IF.
006260     IF WK-C-CR-IS-IDEMPOTENT-HIT
006270        ADD 1 TO WK-N-IDEMPOTENT-HIT-COUNT
006280     END-IF.
006290 D499-WRITE-RESULT-EX.
006300     EXIT.
006310
006320*----------------------------------------------------------------*
006330 E000-PROCESS-SHOPIFY-FILE.
006340*----------------------------------------------------------------*
006350     ADD 1 TO WK-N-SHOP-READ.
006360     PERFORM E100-VALIDATE-SHOPIFY-ORDER
006370        THRU E199-VALIDATE-SHOPIFY-ORDER-EX.
006380     IF WK-C-VALID
006390        PERFORM E200-MAP-SHOPIFY-CURRENCY
006400           THRU E299-MAP-SHOPIFY-CURRENCY-EX
006410        PERFORM E300-PROJECT-TO-PAYMENT-REQUEST
006420           THRU E399-PROJECT-TO-PAYMENT-REQUEST-EX
006430        PERFORM D000-POST-ONE-PAYMENT
006440           THRU D999-POST-ONE-PAYMENT-EX
006450     ELSE
006460        ADD 1 TO WK-N-SHOP-REJECTED
006470     END-IF.
006480     PERFORM E900-READ-NEXT-SHOPIFY
006490        THRU E999-READ-NEXT-SHOPIFY-EX.
006500 E999-PROCESS-SHOPIFY-FILE-EX.
006510     EXIT.
006520
006530*----------------------------------------------------------------*
006540 E100-VALIDATE-SHOPIFY-ORDER.
006550*----------------------------------------------------------------*
006560     SET WK-C-VALID TO TRUE.
006570     MOVE SPACES TO WK-C-SHOP-CUR-ORDER-NUMBER.
006580     MOVE PYLSHOP-ORDER-ID       TO WK-C-SHOP-CUR-ORDER-ID.
006590     MOVE PYLSHOP-ORDER-NUMBER   TO WK-C-SHOP-CUR-ORDER-NUMBER.
006600     MOVE PYLSHOP-TOTAL-PRICE    TO WK-C-SHOP-CUR-TOTAL-PRICE.
006610     MOVE PYLSHOP-CURRENCY       TO WK-C-SHOP-CUR-CURRENCY.
006620     MOVE PYLSHOP-FINANCIAL-STATUS
006630         TO WK-C-SHOP-CUR-FINSTATUS-UC.
006640     MOVE PYLSHOP-CARD-HOLDER-NAME
006650         TO WK-C-SHOP-CUR-CARD-HOLDER-NM.
006660     MOVE PYLSHOP-CARD-EXP-MONTH TO WK-C-SHOP-CUR-CARD-EXP-MO.
006670     MOVE PYLSHOP-CARD-EXP-YEAR  TO WK-C-SHOP-CUR-CARD-EXP-YR.
006680     IF WK-C-SHOP-CUR-ORDER-ID = ZERO
006690           OR WK-C-SHOP-CUR-ORDER-NUMBER = SPACES
006700        SET WK-C-INVALID TO TRUE
006710        GO TO E199-VALIDATE-SHOPIFY-ORDER-EX
006720     END-IF.
006730     INSPECT WK-C-SHOP-CUR-FINSTATUS-UC
006740         CONVERTING "abcdefghijklmnopqrstuvwxyz"
006750                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006760     IF WK-C-SHOP-CUR-FINSTATUS-UC = C-SHOP-FINSTATUS-PAID
006770        SET WK-C-INVALID TO TRUE
006780        GO TO E199-VALIDATE-SHOPIFY-ORDER-EX
006790     END-IF.
006800     IF WK-C-SHOP-CUR-TOTAL-PRICE NOT > ZERO
006810        SET WK-C-INVALID TO TRUE
006820     END-IF.
006830 E199-VALIDATE-SHOPIFY-ORDER-EX.
006840     EXIT.
006850
006860*----------------------------------------------------------------*
006870 E200-MAP-SHOPIFY-CURRENCY.
006880*----------------------------------------------------------------*
006890     INSPECT WK-C-SHOP-CUR-CURRENCY
006900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
006910                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006920     IF WK-C-SHOP-CUR-CURRENCY = C-SHOP-CCY-USD
006930        MOVE "USD" TO WK-C-SHOP-MAPPED-CURRENCY
006940     ELSE
006950        IF WK-C-SHOP-CUR-CURRENCY = C-SHOP-CCY-EUR
006960           MOVE "EUR" TO WK-C-SHOP-MAPPED-CURRENCY
006970        ELSE
006980           IF WK-C-SHOP-CUR-CURRENCY = C-SHOP-CCY-GBP
006990              MOVE "GBP" TO WK-C-SHOP-MAPPED-CURRENCY
007000           ELSE
007010              MOVE "TRY" TO WK-C-SHOP-MAPPED-CURRENCY
007020           END-IF
007030        END-IF
007040     END-IF.
007050 E299-MAP-SHOPIFY-CURRENCY-EX.
007060     EXIT.
007070
007080*----------------------------------------------------------------*
007090 E300-PROJECT-TO-PAYMENT-REQUEST.
007100*----------------------------------------------------------------*
007110     MOVE SPACES TO WK-C-CURRENT-REQUEST.
007120     MOVE "SHOPIFY-" TO WK-C-CRQ-CONVERSATION-ID (1:8).
007130     MOVE WK-C-SHOP-CUR-ORDER-NUMBER
007140         TO WK-C-CRQ-CONVERSATION-ID (9:50).
007150     MOVE WK-C-SHOP-CUR-TOTAL-PRICE TO WK-C-CRQ-AMOUNT.
007160     MOVE WK-C-SHOP-MAPPED-CURRENCY TO WK-C-CRQ-CURRENCY.
007170     MOVE SPACES                    TO WK-C-CRQ-BUYER-ID.
007180     MOVE C-PROVIDER-GATEWAY-A      TO WK-C-CRQ-PROVIDER.
007190     MOVE C-PAYMENT-TYPE-CREDIT-CARD TO WK-C-CRQ-PAYMENT-TYPE.
007200     MOVE WK-C-SHOP-CUR-CARD-HOLDER-NM
007210         TO WK-C-CRQ-CARD-HOLDER-NAME.
007220     MOVE SPACES TO WK-C-CRQ-CARD-NUMBER.
007230*    SHOPIFY CARRIES NO CARD NUMBER ON THE WEBHOOK FEED - SEE
007240*    PYL0084.  LEFT BLANK HERE SO PYLVCARD REJECTS IT BY THE
007250*    LENGTH EDIT RATHER THAN THIS PROGRAM GUESSING AT ONE.
007260     MOVE WK-C-SHOP-CUR-CARD-EXP-MO TO WK-C-CRQ-EXPIRE-MONTH.
007270     MOVE WK-C-SHOP-CUR-CARD-EXP-YR TO WK-C-CRQ-EXPIRE-YEAR.
007280*    CVV IS NOT PRESENT ON THE WEBHOOK EITHER.  PER PYL0086 THE
007290*    SHOPIFY WEBHOOK NEVER CARRIES A REAL CVV, SO IT IS FIXED.
007300     MOVE "000" TO WK-C-CRQ-CVV.
007310     MOVE SPACES TO WK-C-CRQ-GATEWAY-RESULT-CODE
007320                    WK-C-CRQ-GATEWAY-EXTERNAL-ID
007330                    WK-C-CRQ-GATEWAY-ERROR-CODE
007340                    WK-C-CRQ-GATEWAY-ERROR-MSG.
007350 E399-PROJECT-TO-PAYMENT-REQUEST-EX.
007360     EXIT.
007370
007380*----------------------------------------------------------------*
007390 E900-READ-NEXT-SHOPIFY.
007400*----------------------------------------------------------------*
007410     READ SHOPIFY-ORDER-FILE
007420         AT END
007430            MOVE "Y" TO WK-C-SHOP-EOF-SW
007440     END-READ.
007450     IF NOT WK-C-SHOP-AT-EOF AND NOT WK-C-SUCCESSFUL
007460        DISPLAY "PYLBPAY0 - SHOPIFY ORDER READ ERROR"
007470        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
007480        MOVE "Y" TO WK-C-SHOP-EOF-SW
007490     END-IF.
007500 E999-READ-NEXT-SHOPIFY-EX.
007510     EXIT.
007520
007530*-----------------------------------------------------------------*
007540*                   PROGRAM SUBROUTINE                           *
007550*-----------------------------------------------------------------*
007560 Y900-ABNORMAL-TERMINATION.
007570     PERFORM Z000-END-PROGRAM-ROUTINE
007580        THRU Z999-END-PROGRAM-ROUTINE-EX.
007590     EXIT PROGRAM.
007600
007610*----------------------------------------------------------------*
007620 Z000-END-PROGRAM-ROUTINE.
007630*----------------------------------------------------------------*
007640     PERFORM F000-DISPLAY-CONTROL-TOTALS
007650        THRU F999-DISPLAY-CONTROL-TOTALS-EX.
007660     CLOSE PAYMENT-REQUEST-FILE PAYMENT-RESULT-FILE
007670           SHOPIFY-ORDER-FILE.
007680     IF NOT WK-C-SUCCESSFUL
007690        DISPLAY "PYLBPAY0 - CLOSE FILE ERROR"
007700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
007710     END-IF.
007720 Z999-END-PROGRAM-ROUTINE-EX.
007730     EXIT.
007740
007750*----------------------------------------------------------------*
007760 F000-DISPLAY-CONTROL-TOTALS.
007770*----------------------------------------------------------------*
007780     DISPLAY "PYLBPAY0 - PAYMENT POSTING CONTROL TOTALS".
007790     DISPLAY "RUN DATE                             "
007800              WS-RUN-DATE-YMD.
007810     DISPLAY "PAYMENT-REQUEST-FILE RECORDS READ    "
007820              WK-N-PREQ-READ.
007830     DISPLAY "SHOPIFY-ORDER-FILE RECORDS READ      "
007840              WK-N-SHOP-READ.
007850     DISPLAY "SHOPIFY ORDERS REJECTED, NOT POSTED  "
007860              WK-N-SHOP-REJECTED.
007870     DISPLAY "PAYMENTS POSTED SUCCESS - COUNT      "
007880              WK-N-PAY-SUCCESS-COUNT.
007890     DISPLAY "PAYMENTS POSTED SUCCESS - AMOUNT     "
007900              WK-N-PAY-SUCCESS-AMOUNT.
007910     DISPLAY "PAYMENTS POSTED FAILED  - COUNT      "
007920              WK-N-PAY-FAILED-COUNT.
007930     DISPLAY "IDEMPOTENT HITS ANSWERED FROM TABLE  "
007940              WK-N-IDEMPOTENT-HIT-COUNT.
007950 F999-DISPLAY-CONTROL-TOTALS-EX.
007960     EXIT.
