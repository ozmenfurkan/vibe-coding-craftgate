000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PYLXCURR.
000140 AUTHOR.         R H TANG.
000150 INSTALLATION.   PYL LEDGER PROJECT.
000160 DATE-WRITTEN.   02 MAY 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED.
000190*----------------------------------------------------------------*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP THE ISO 4217
000210*               NUMERIC CURRENCY CODE FOR A GATEWAY-FACING RECORD.
000220*               THE TABLE IS DELIBERATELY SHORT AND EXHAUSTIVE -
000230*               THIS SHOP ONLY EVER SENDS TRY, USD, EUR OR GBP TO
000240*               GATEWAY-A.  A CODE NOT IN THE TABLE IS A
000250*               DATA ERROR, NOT A CASE FOR A DEFAULT VALUE, SO
000260*               THIS ROUTINE ABENDS RATHER THAN GUESS.
000270*----------------------------------------------------------------*
000280* HISTORY OF MODIFICATION:
000290*----------------------------------------------------------------*
000300* PYL0009 RHT    02/05/1991 - PYL LEDGER PROJECT - INITIAL BUILD
000310*                            - TRY AND USD ONLY
000320* PYL0024 SLW    09/11/1998 - Y2K SWEEP - NO 2-DIGIT YEAR FIELDS
000330*                            IN THIS PROGRAM, NO CHANGE MADE
000340* PYL0052 KAD    14/05/2014 - PCRMAPYL-281 - ADD EUR AND GBP FOR
000350*                            THE GATEWAY-A ROLLOUT
000360* PYL0081 AJR    09/08/2026 - PCRMAPYL-944 - DROPPED THE OLD
000370*                            MINOR-UNITS/NAME OUTPUT AND THE
000380*                            EXTRA 16 CURRENCIES - SUPPORT DESK
000390*                            CONFIRMED THIS SHOP NEVER SENT
000400*                            ANYTHING BUT TRY/USD/EUR/GBP TO A
000410*                            GATEWAY AND WANTED THE TABLE TO
000420*                            ABEND RATHER THAN SILENTLY MAP AN
000430*                            UNKNOWN CODE
000440*----------------------------------------------------------------*
000450        EJECT
000460**********************
000470 ENVIRONMENT DIVISION.
000480**********************
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  IBM-AS400.
000510 OBJECT-COMPUTER.  IBM-AS400.
000520 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000530                       ON  STATUS IS U0-ON
000540                       OFF STATUS IS U0-OFF.
000550
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580*    NO FILES - THE CURRENCY TABLE IS BUILT IN WORKING-STORAGE.
000590
000600***************
000610 DATA DIVISION.
000620***************
000630 FILE SECTION.
000640*************
000650 WORKING-STORAGE SECTION.
000660*************************
000670 01  FILLER                          PIC X(24)        VALUE
000680     "** PROGRAM PYLXCURR **".
000690
000700* ------------------ PROGRAM WORKING STORAGE -------------------*
000710 01  WK-C-WORK-AREA.
000720     05  WK-C-SW-FOUND               PIC X(01) VALUE "N".
000730         88  WK-C-FOUND                  VALUE "Y".
000740         88  WK-C-NOT-FOUND              VALUE "N".
000750     05  FILLER                      PIC X(18).
000760
000770 01  WK-N-COUNTER-AREA.
000780     05  WK-N-XCURR-IX               PIC 9(02) COMP.
000790     05  WK-N-TABLE-LOADED-SW        PIC 9(01) COMP VALUE ZERO.
000800
000810*-----------------------------------------------------------------*
000820* ISO 4217 NUMERIC CURRENCY TABLE - LOADED ONCE PER RUN BY A050.   *
000830* EXHAUSTIVE - NO WHEN-OTHER ENTRY, BY DESIGN.                     *
000840*-----------------------------------------------------------------*
000850 01  WK-C-XCURR-TABLE.
000860     05  WK-C-XCURR-ENTRY OCCURS 4 TIMES
000870                          INDEXED BY WK-N-XCURR-TABIX.
000880         10  WK-C-XCURR-T-CODE       PIC X(03).
000890         10  WK-N-XCURR-T-NUMERIC    PIC 9(03).
000900
000910* WORK AREA FOR MOVING ONE TABLE ENTRY AS A SINGLE UNIT
000920 01  WK-C-XCURR-ENTRY-WORK            PIC X(06).
000930 01  WK-C-XCURR-ENTRY-WORK-R REDEFINES WK-C-XCURR-ENTRY-WORK.
000940     05  WK-C-XCURR-EW-CODE          PIC X(03).
000950     05  WK-N-XCURR-EW-NUMERIC       PIC 9(03).
000960
000970* WORK AREA FOR EDITING THE CALLER'S INPUT CODE CHARACTER BY
000980* CHARACTER BEFORE THE TABLE SEARCH BEGINS
000990 01  WK-C-XCURR-CODE-WORK             PIC X(03).
001000 01  WK-C-XCURR-CODE-TAB REDEFINES WK-C-XCURR-CODE-WORK.
001010     05  WK-C-XCURR-CODE-CHAR OCCURS 3 TIMES PIC X.
001020
001030* ABEND MESSAGE WORK AREA, USED ONLY WHEN THE TABLE SEARCH FAILS
001040 01  WK-C-ABEND-MESSAGE.
001050     05  FILLER                      PIC X(25) VALUE
001060         "PYLXCURR - UNKNOWN CCY =".
001070     05  WK-C-ABEND-CCY              PIC X(03).
001080 01  WK-C-ABEND-MESSAGE-X REDEFINES WK-C-ABEND-MESSAGE.
001090     05  WK-C-ABEND-MESSAGE-RAW      PIC X(28).
001100
001110********************
001120 LINKAGE SECTION.
001130********************
001140     COPY XCURR.
001150
001160****************************************
001170 PROCEDURE DIVISION USING WK-C-XCURR.
001180****************************************
001190 MAIN-MODULE.
001200     PERFORM A000-START-PROGRAM-ROUTINE
001210        THRU A999-START-PROGRAM-ROUTINE-EX.
001220     PERFORM B000-MAIN-PROCESSING
001230        THRU B999-MAIN-PROCESSING-EX.
001240     PERFORM Z000-END-PROGRAM-ROUTINE
001250        THRU Z999-END-PROGRAM-ROUTINE-EX.
001260 GOBACK.
001270
001280*----------------------------------------------------------------*
001290 A000-START-PROGRAM-ROUTINE.
001300*----------------------------------------------------------------*
001310     MOVE ZERO                 TO WK-C-XCURR-NUMERIC-CODE.
001320     SET WK-C-NOT-FOUND        TO TRUE.
001330     IF WK-N-TABLE-LOADED-SW = ZERO
001340        PERFORM A050-LOAD-CURRENCY-TABLE
001350           THRU A059-LOAD-CURRENCY-TABLE-EX
001360        MOVE 1 TO WK-N-TABLE-LOADED-SW
001370     END-IF.
001380 A999-START-PROGRAM-ROUTINE-EX.
001390     EXIT.
001400
001410*----------------------------------------------------------------*
001420 A050-LOAD-CURRENCY-TABLE.
001430*----------------------------------------------------------------*
001440     MOVE "TRY" TO WK-C-XCURR-EW-CODE.
001450     MOVE 949   TO WK-N-XCURR-EW-NUMERIC.
001460     MOVE WK-C-XCURR-ENTRY-WORK TO WK-C-XCURR-ENTRY (1).
001470
001480     MOVE "USD" TO WK-C-XCURR-EW-CODE.
001490     MOVE 840   TO WK-N-XCURR-EW-NUMERIC.
001500     MOVE WK-C-XCURR-ENTRY-WORK TO WK-C-XCURR-ENTRY (2).
001510
001520     MOVE "EUR" TO WK-C-XCURR-EW-CODE.
001530     MOVE 978   TO WK-N-XCURR-EW-NUMERIC.
001540     MOVE WK-C-XCURR-ENTRY-WORK TO WK-C-XCURR-ENTRY (3).
001550
001560     MOVE "GBP" TO WK-C-XCURR-EW-CODE.
001570     MOVE 826   TO WK-N-XCURR-EW-NUMERIC.
001580     MOVE WK-C-XCURR-ENTRY-WORK TO WK-C-XCURR-ENTRY (4).
001590 A059-LOAD-CURRENCY-TABLE-EX.
001600     EXIT.
001610
001620*----------------------------------------------------------------*
001630 B000-MAIN-PROCESSING.
001640*----------------------------------------------------------------*
001650     MOVE WK-C-XCURR-CODE        TO WK-C-XCURR-CODE-WORK.
001660     MOVE 1                      TO WK-N-XCURR-IX.
001670     PERFORM C100-COMPARE-ENTRY THRU C199-COMPARE-ENTRY-EX
001680        UNTIL WK-N-XCURR-IX > 4
001690           OR WK-C-FOUND.
001700     IF WK-C-NOT-FOUND
001710        MOVE WK-C-XCURR-CODE-WORK TO WK-C-ABEND-CCY
001720        DISPLAY WK-C-ABEND-MESSAGE-RAW
001730        PERFORM Y900-ABNORMAL-TERMINATION
001740           THRU Y999-ABNORMAL-TERMINATION-EX
001750     END-IF.
001760 B999-MAIN-PROCESSING-EX.
001770     EXIT.
001780
001790*----------------------------------------------------------------*
001800 C100-COMPARE-ENTRY.
001810*----------------------------------------------------------------*
001820     IF WK-C-XCURR-T-CODE (WK-N-XCURR-IX) = WK-C-XCURR-CODE-WORK
001830        SET WK-C-FOUND          TO TRUE
001840        MOVE WK-N-XCURR-T-NUMERIC (WK-N-XCURR-IX)
001850                                TO WK-C-XCURR-NUMERIC-CODE
001860     ELSE
001870        ADD 1 TO WK-N-XCURR-IX
001880     END-IF.
001890 C199-COMPARE-ENTRY-EX.
001900     EXIT.
001910
001920*----------------------------------------------------------------*
001930 Y900-ABNORMAL-TERMINATION.
001940*----------------------------------------------------------------*
001950     MOVE 16 TO RETURN-CODE.
001960     PERFORM Z000-END-PROGRAM-ROUTINE
001970        THRU Z999-END-PROGRAM-ROUTINE-EX.
001980     EXIT PROGRAM.
001990 Y999-ABNORMAL-TERMINATION-EX.
002000     EXIT.
002010
002020*----------------------------------------------------------------*
002030 Z000-END-PROGRAM-ROUTINE.
002040*----------------------------------------------------------------*
002050*    NO FILES TO CLOSE.
002060 Z999-END-PROGRAM-ROUTINE-EX.
002070     EXIT.
