000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PYLVCARD.
000140 AUTHOR.         R H TANG.
000150 INSTALLATION.   PYL LEDGER PROJECT.
000160 DATE-WRITTEN.   02 MAY 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED.
000190*----------------------------------------------------------------*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE CARD-INFO
000210*               SUPPLIED ON AN INCOMING PAYMENT REQUEST - HOLDER
000220*               NAME, CARD NUMBER FORMAT AND LUHN CHECK DIGIT,
000230*               EXPIRY MONTH/YEAR FLOOR, AND CVV FORMAT.  RETURNS
000240*               A MASKED CARD NUMBER FOR USE ON REPORTS AND IN
000250*               THE RESULT FILE - THE FULL NUMBER IS NEVER
000260*               WRITTEN TO ANY OUTPUT BY THE CALLING PROGRAM.
000270*----------------------------------------------------------------*
000280* HISTORY OF MODIFICATION:
000290*----------------------------------------------------------------*
000300* PYL0008 RHT    02/05/1991 - PYL LEDGER PROJECT - INITIAL BUILD
000310*                            - LUHN CHECK AND LENGTH EDIT ONLY
000320* PYL0012 RHT    19/08/1992 - PCRMAPYL-009 - ADD EXPIRY-DATE
000330*                            EDIT, REQUESTED BY CARD ACQUIRER
000340*                            COMPLIANCE REVIEW
000350* PYL0017 MMW    04/02/1994 - PCRMAPYL-041 - ADD CVV FORMAT EDIT
000360* PYL0021 SLW    09/11/1998 - Y2K SWEEP - WK-C-VCARD-EXPIRE-YEAR
000370*                            WAS 2 DIGITS, WIDENED TO 4
000380* PYL0029 TQH    15/03/2003 - PCRMAPYL-088 - MASKED-NUMBER WAS
000390*                            BUILT WRONG FOR 13-DIGIT CARD
000400*                            NUMBERS, FIXED SUBSCRIPT RANGE
000410* PYL0050 KAD    14/05/2014 - PCRMAPYL-280 - ADD ERROR-CODE SO
000420*                            CALLER CAN TELL REASON FOR
000430*                            REJECTION, NOT JUST PASS/FAIL
000440* PYL0082 AJR    09/08/2026 - PCRMAPYL-944 - ACQUIRER COMPLIANCE
000450*                            AUDIT FOUND TWO DEFECTS AGAINST THE
000460*                            WRITTEN STANDARD: (1) THE EXPIRY
000470*                            EDIT WAS COMPARING AGAINST TODAY'S
000480*                            DATE INSTEAD OF THE FLOOR YEAR 2024,
000490*                            (2) THE MASK WAS EXPOSING THE FIRST
000500*                            SIX DIGITS INSTEAD OF REPLACING ALL
000510*                            BUT THE LAST FOUR WITH ASTERISKS.
000520*                            BOTH CORRECTED TO MATCH COPYBOOK
000530*                            VCARD'S REVISED LINKAGE AREA.  ALSO
000540*                            ADDED THE HOLDER-NAME UPPERCASE AND
000550*                            BLANK EDIT, WHICH WAS NEVER WIRED IN.
000560*----------------------------------------------------------------*
000570        EJECT
000580**********************
000590 ENVIRONMENT DIVISION.
000600**********************
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER.  IBM-AS400.
000630 OBJECT-COMPUTER.  IBM-AS400.
000640 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000650                       ON  STATUS IS U0-ON
000660                       OFF STATUS IS U0-OFF.
000670
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700*    NO FILES - THIS ROUTINE VALIDATES ITS LINKAGE AREA ONLY.
000710
000720***************
000730 DATA DIVISION.
000740***************
000750 FILE SECTION.
000760*************
000770 WORKING-STORAGE SECTION.
000780*************************
000790 01  FILLER                          PIC X(24)        VALUE
000800     "** PROGRAM PYLVCARD **".
000810
000820* ------------------ PROGRAM WORKING STORAGE -------------------*
000830 01  WK-C-WORK-AREA.
000840     05  WK-C-FOUND                  PIC X(01) VALUE "Y".
000850     05  WK-C-NOT-FOUND              PIC X(01) VALUE "N".
000860     05  FILLER                      PIC X(18).
000870
000880 01  WK-C-CARD-WORK                  PIC X(19) VALUE SPACES.
000890 01  WK-C-CARD-DIGIT-TAB REDEFINES WK-C-CARD-WORK.
000900     05  WK-C-CARD-DIGIT OCCURS 19 TIMES PIC X.
000910
000920 01  WK-C-MASK-WORK                  PIC X(16) VALUE SPACES.
000930 01  WK-C-MASK-DIGIT-TAB REDEFINES WK-C-MASK-WORK.
000940     05  WK-C-MASK-DIGIT OCCURS 16 TIMES PIC X.
000950
000960 01  WK-C-NAME-WORK                  PIC X(100) VALUE SPACES.
000970
000980 01  WK-N-COUNTER-AREA.
000990     05  WK-N-CARD-LENGTH            PIC 9(02) COMP.
001000     05  WK-N-SUBSCRIPT              PIC 9(02) COMP.
001010     05  WK-N-MASK-SUBSCRIPT         PIC 9(02) COMP.
001020     05  WK-N-LUHN-SUM               PIC 9(04) COMP.
001030     05  WK-N-DIGIT-VALUE            PIC 9(02) COMP.
001040     05  WK-N-DOUBLE-VALUE           PIC 9(02) COMP.
001050     05  WK-N-POSN-FROM-RIGHT        PIC 9(02) COMP.
001060     05  WK-N-REMAINDER              PIC 9(02) COMP.
001070
001080* AUDIT-TRAIL IMAGE OF THE OUTPUT AREA, BUILT FOR THE DISPLAY
001090* TRACE FACILITY UNDER UPSI-0
001100 01  WK-C-VCARD-AUDIT-AREA.
001110     05  WK-C-AUDIT-VALID-SW         PIC X(01).
001120     05  WK-C-AUDIT-MASKED           PIC X(16).
001130     05  WK-C-AUDIT-ERROR            PIC X(04).
001140 01  WK-C-VCARD-AUDIT-AREA-X REDEFINES WK-C-VCARD-AUDIT-AREA.
001150     05  WK-C-AUDIT-RAW              PIC X(21).
001160
001170*------------------- LOCAL DATA AREA -----------------------*
001180 01  WK-C-LITERALS.
001190     05  C-FULL-MASK                 PIC X(16) VALUE
001200         "************".
001210     05  C-SHORT-MASK                PIC X(16) VALUE
001220         "****".
001230
001240********************
001250 LINKAGE SECTION.
001260********************
001270     COPY VCARD.
001280
001290****************************************
001300 PROCEDURE DIVISION USING WK-C-VCARD.
001310****************************************
001320 MAIN-MODULE.
001330     PERFORM A000-START-PROGRAM-ROUTINE
001340        THRU A999-START-PROGRAM-ROUTINE-EX.
001350     PERFORM B000-MAIN-PROCESSING
001360        THRU B999-MAIN-PROCESSING-EX.
001370     PERFORM Z000-END-PROGRAM-ROUTINE
001380        THRU Z999-END-PROGRAM-ROUTINE-EX.
001390 GOBACK.
001400
001410*----------------------------------------------------------------*
001420 A000-START-PROGRAM-ROUTINE.
001430*----------------------------------------------------------------*
001440     MOVE SPACES               TO WK-C-VCARD-OUTPUT.
001450     MOVE WK-C-VCARD-CARD-NUMBER TO WK-C-CARD-WORK.
001460     MOVE WK-C-VCARD-CARD-HOLDER-NAME TO WK-C-NAME-WORK.
001470     MOVE WK-C-FOUND           TO WK-C-VCARD-VALID-SW.
001480     MOVE "0000"               TO WK-C-VCARD-ERROR-CODE.
001490 A999-START-PROGRAM-ROUTINE-EX.
001500     EXIT.
001510
001520*----------------------------------------------------------------*
001530 B000-MAIN-PROCESSING.
001540*----------------------------------------------------------------*
001550     PERFORM B050-EDIT-HOLDER-NAME
001560        THRU B059-EDIT-HOLDER-NAME-EX.
001570     IF WK-C-VCARD-VALID
001580        PERFORM B100-EDIT-CARD-NUMBER
001590           THRU B199-EDIT-CARD-NUMBER-EX
001600     END-IF.
001610     IF WK-C-VCARD-VALID
001620        PERFORM B200-EDIT-EXPIRY-DATE
001630           THRU B299-EDIT-EXPIRY-DATE-EX
001640     END-IF.
001650     IF WK-C-VCARD-VALID
001660        PERFORM B300-EDIT-CVV
001670           THRU B399-EDIT-CVV-EX
001680     END-IF.
001690     PERFORM B400-BUILD-MASKED-NUMBER
001700        THRU B499-BUILD-MASKED-NUMBER-EX.
001710     MOVE WK-C-VCARD-VALID-SW  TO WK-C-AUDIT-VALID-SW.
001720     MOVE WK-C-VCARD-MASKED-NUMBER TO WK-C-AUDIT-MASKED.
001730     MOVE WK-C-VCARD-ERROR-CODE TO WK-C-AUDIT-ERROR.
001740     IF U0-ON
001750        DISPLAY "PYLVCARD - RESULT IMAGE " WK-C-AUDIT-RAW
001760     END-IF.
001770 B999-MAIN-PROCESSING-EX.
001780     EXIT.
001790
001800*----------------------------------------------------------------*
001810 B050-EDIT-HOLDER-NAME.
001820*----------------------------------------------------------------*
001830*    THE SERVICE NORMALIZES THE HOLDER NAME TO UPPER CASE AND
001840*    REJECTS IT IF IT IS BLANK.
001850     INSPECT WK-C-NAME-WORK CONVERTING
001860        "abcdefghijklmnopqrstuvwxyz"
001870        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001880     MOVE WK-C-NAME-WORK       TO WK-C-VCARD-CARD-HOLDER-NAME.
001890     IF WK-C-NAME-WORK = SPACES
001900        MOVE WK-C-NOT-FOUND    TO WK-C-VCARD-VALID-SW
001910        MOVE "0006"            TO WK-C-VCARD-ERROR-CODE
001920     END-IF.
001930 B059-EDIT-HOLDER-NAME-EX.
001940     EXIT.
001950
001960*----------------------------------------------------------------*
001970 B100-EDIT-CARD-NUMBER.
001980*----------------------------------------------------------------*
001990     MOVE ZERO TO WK-N-CARD-LENGTH WK-N-LUHN-SUM.
002000     MOVE 19 TO WK-N-SUBSCRIPT.
002010     PERFORM C100-FIND-LAST-DIGIT THRU C199-FIND-LAST-DIGIT-EX
002020        UNTIL WK-N-SUBSCRIPT < 1
002030           OR WK-C-CARD-DIGIT (WK-N-SUBSCRIPT) NOT = SPACE.
002040     MOVE WK-N-SUBSCRIPT       TO WK-N-CARD-LENGTH.
002050     IF WK-N-CARD-LENGTH < 13 OR WK-N-CARD-LENGTH > 19
002060        MOVE WK-C-NOT-FOUND    TO WK-C-VCARD-VALID-SW
002070        MOVE "0002"            TO WK-C-VCARD-ERROR-CODE
002080        GO TO B199-EDIT-CARD-NUMBER-EX
002090     END-IF.
002100     MOVE 1 TO WK-N-SUBSCRIPT.
002110     PERFORM C200-EDIT-ONE-DIGIT THRU C299-EDIT-ONE-DIGIT-EX
002120        UNTIL WK-N-SUBSCRIPT > WK-N-CARD-LENGTH
002130           OR WK-C-VCARD-INVALID.
002140     IF WK-C-VCARD-INVALID
002150        GO TO B199-EDIT-CARD-NUMBER-EX
002160     END-IF.
002170     MOVE 1 TO WK-N-SUBSCRIPT.
002180     PERFORM C300-ACCUMULATE-LUHN THRU C399-ACCUMULATE-LUHN-EX
002190        UNTIL WK-N-SUBSCRIPT > WK-N-CARD-LENGTH.
002200     DIVIDE WK-N-LUHN-SUM BY 10 GIVING WK-N-DIGIT-VALUE
002210        REMAINDER WK-N-REMAINDER.
002220     IF WK-N-REMAINDER NOT = 0
002230        MOVE WK-C-NOT-FOUND    TO WK-C-VCARD-VALID-SW
002240        MOVE "0003"            TO WK-C-VCARD-ERROR-CODE
002250     END-IF.
002260 B199-EDIT-CARD-NUMBER-EX.
002270     EXIT.
002280
002290*----------------------------------------------------------------*
002300 C100-FIND-LAST-DIGIT.
002310*----------------------------------------------------------------*
002320     SUBTRACT 1 FROM WK-N-SUBSCRIPT.
002330 C199-FIND-LAST-DIGIT-EX.
002340     EXIT.
002350
002360*----------------------------------------------------------------*
002370 C200-EDIT-ONE-DIGIT.
002380*----------------------------------------------------------------*
002390     IF WK-C-CARD-DIGIT (WK-N-SUBSCRIPT) NOT NUMERIC
002400        MOVE WK-C-NOT-FOUND    TO WK-C-VCARD-VALID-SW
002410        MOVE "0001"            TO WK-C-VCARD-ERROR-CODE
002420     ELSE
002430        ADD 1 TO WK-N-SUBSCRIPT
002440     END-IF.
002450 C299-EDIT-ONE-DIGIT-EX.
002460     EXIT.
002470
002480*----------------------------------------------------------------*
002490 C300-ACCUMULATE-LUHN.
002500*----------------------------------------------------------------*
002510     MOVE WK-C-CARD-DIGIT (WK-N-SUBSCRIPT) TO WK-N-DIGIT-VALUE.
002520     COMPUTE WK-N-POSN-FROM-RIGHT =
002530             WK-N-CARD-LENGTH - WK-N-SUBSCRIPT + 1.
002540     DIVIDE WK-N-POSN-FROM-RIGHT BY 2 GIVING WK-N-DOUBLE-VALUE
002550        REMAINDER WK-N-REMAINDER.
002560     IF WK-N-REMAINDER = 0
002570        COMPUTE WK-N-DOUBLE-VALUE = WK-N-DIGIT-VALUE * 2
002580        IF WK-N-DOUBLE-VALUE > 9
002590           COMPUTE WK-N-DOUBLE-VALUE = WK-N-DOUBLE-VALUE - 9
002600        END-IF
002610        ADD WK-N-DOUBLE-VALUE TO WK-N-LUHN-SUM
002620     ELSE
002630        ADD WK-N-DIGIT-VALUE TO WK-N-LUHN-SUM
002640     END-IF.
002650     ADD 1 TO WK-N-SUBSCRIPT.
002660 C399-ACCUMULATE-LUHN-EX.
002670     EXIT.
002680
002690*----------------------------------------------------------------*
002700 B200-EDIT-EXPIRY-DATE.
002710*----------------------------------------------------------------*
002720*    ACQUIRER'S WRITTEN STANDARD IS A FLOOR-YEAR EDIT ONLY - NO
002730*    COMPARE AGAINST TODAY'S DATE IS PERFORMED.
002740     IF WK-C-VCARD-EXPIRE-MONTH < 1 OR
002750        WK-C-VCARD-EXPIRE-MONTH > 12
002760        MOVE WK-C-NOT-FOUND    TO WK-C-VCARD-VALID-SW
002770        MOVE "0004"            TO WK-C-VCARD-ERROR-CODE
002780        GO TO B299-EDIT-EXPIRY-DATE-EX
002790     END-IF.
002800     IF WK-C-VCARD-EXPIRE-YEAR < 2024
002810        MOVE WK-C-NOT-FOUND    TO WK-C-VCARD-VALID-SW
002820        MOVE "0004"            TO WK-C-VCARD-ERROR-CODE
002830     END-IF.
002840 B299-EDIT-EXPIRY-DATE-EX.
002850     EXIT.
002860
002870*----------------------------------------------------------------*
002880 B300-EDIT-CVV.
002890*----------------------------------------------------------------*
002900     IF WK-C-VCARD-CVV (1:3) NOT NUMERIC
002910        MOVE WK-C-NOT-FOUND    TO WK-C-VCARD-VALID-SW
002920        MOVE "0005"            TO WK-C-VCARD-ERROR-CODE
002930        GO TO B399-EDIT-CVV-EX
002940     END-IF.
002950     IF WK-C-VCARD-CVV (4:1) NOT = SPACE
002960        AND WK-C-VCARD-CVV (4:1) NOT NUMERIC
002970           MOVE WK-C-NOT-FOUND TO WK-C-VCARD-VALID-SW
002980           MOVE "0005"         TO WK-C-VCARD-ERROR-CODE
002990     END-IF.
003000 B399-EDIT-CVV-EX.
003010     EXIT.
003020
003030*----------------------------------------------------------------*
003040 B400-BUILD-MASKED-NUMBER.
003050*----------------------------------------------------------------*
003060*    ACQUIRER STANDARD: 12 ASTERISKS FOLLOWED BY THE LAST 4
003070*    DIGITS OF THE CARD NUMBER.  "****" IF FEWER THAN 4 DIGITS
003080*    WERE SUPPLIED.
003090     IF WK-N-CARD-LENGTH < 4
003100        MOVE C-SHORT-MASK      TO WK-C-VCARD-MASKED-NUMBER
003110        GO TO B499-BUILD-MASKED-NUMBER-EX
003120     END-IF.
003130     MOVE C-FULL-MASK          TO WK-C-MASK-WORK.
003140     MOVE WK-N-CARD-LENGTH     TO WK-N-SUBSCRIPT.
003150     MOVE 16 TO WK-N-MASK-SUBSCRIPT.
003160     PERFORM C400-COPY-TRAILING-DIGIT
003170        THRU C499-COPY-TRAILING-DIGIT-EX
003180        UNTIL WK-N-MASK-SUBSCRIPT < 13.
003190     MOVE WK-C-MASK-WORK       TO WK-C-VCARD-MASKED-NUMBER.
003200 B499-BUILD-MASKED-NUMBER-EX.
003210     EXIT.
003220
003230*----------------------------------------------------------------*
003240 C400-COPY-TRAILING-DIGIT.
003250*----------------------------------------------------------------*
003260     MOVE WK-C-CARD-DIGIT (WK-N-SUBSCRIPT)
003270                    TO WK-C-MASK-DIGIT (WK-N-MASK-SUBSCRIPT).
003280     SUBTRACT 1 FROM WK-N-SUBSCRIPT.
003290     SUBTRACT 1 FROM WK-N-MASK-SUBSCRIPT.
003300 C499-COPY-TRAILING-DIGIT-EX.
003310     EXIT.
003320
003330*----------------------------------------------------------------*
003340 Z000-END-PROGRAM-ROUTINE.
003350*----------------------------------------------------------------*
003360*    NO FILES TO CLOSE.
003370 Z999-END-PROGRAM-ROUTINE-EX.
003380     EXIT.
