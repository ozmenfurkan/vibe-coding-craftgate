000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PYLVPTSL.
000140 AUTHOR.         R H TANG.
000150 INSTALLATION.   PYL LEDGER PROJECT.
000160 DATE-WRITTEN.   14 MAY 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED.
000190*----------------------------------------------------------------*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE HOLDING THE USERPOINTS
000210*               LEDGER BUSINESS RULES.  GIVEN A TXN-TYPE, A
000220*               POINTS AMOUNT AND THE CALLER'S CURRENT BALANCES,
000230*               IT RETURNS THE NEW BALANCES AND A RETURN-CODE.
000240*               THIS ROUTINE DOES NOT OPEN THE LEDGER FILE - THE
000250*               CALLER READS AND REWRITES THE LEDGER RECORD.
000260*----------------------------------------------------------------*
000270* HISTORY OF MODIFICATION:
000280*----------------------------------------------------------------*
000290* PYL0010 RHT    14/05/1991 - PYL LEDGER PROJECT - INITIAL BUILD
000300*                            - EARN AND SPEND ONLY
000310* PYL0023 SLW    09/11/1998 - Y2K SWEEP - NO 2-DIGIT YEAR FIELDS
000320*                            IN THIS PROGRAM, NO CHANGE MADE
000330* PYL0067 BMS    21/06/2019 - PCRMAPYL-640 - ADD LOCK, UNLOCK
000340*                            AND CONSUME TXN-TYPES FOR THE
000350*                            PENDING-ORDER HOLD FEATURE.  NOT
000360*                            YET CALLED BY ANY BATCH DRIVER -
000370*                            SUPPORT DESK WANTED THE RULES IN
000380*                            PLACE AHEAD OF THE HOLD FEATURE'S
000390*                            BATCH ROLLOUT.
000400* PYL0085 AJR    09/08/2026 - PCRMAPYL-944 - ACQUIRER COMPLIANCE
000410*                            SWEEP - ADDED THE RAW-BYTE TRACE
000420*                            IMAGE OF WK-C-WORK-AREA SO THE
000430*                            FOUND/NOT-FOUND SWITCHES CAN BE
000440*                            SHOWN ON THE UPSI-0 TRACE DISPLAY
000450*                            THE SAME WAY AS THE OTHER SWITCH
000460*                            GROUPS IN THE LEDGER SUITE.
000470*----------------------------------------------------------------*
000480        EJECT
000490**********************
000500 ENVIRONMENT DIVISION.
000510**********************
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.  IBM-AS400.
000540 OBJECT-COMPUTER.  IBM-AS400.
000550 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000560                       ON  STATUS IS U0-ON
000570                       OFF STATUS IS U0-OFF.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610*    NO FILES - THIS ROUTINE IS A PURE BALANCE CALCULATION.
000620
000630***************
000640 DATA DIVISION.
000650***************
000660 FILE SECTION.
000670*************
000680 WORKING-STORAGE SECTION.
000690*************************
000700 01  FILLER                          PIC X(24)        VALUE
000710     "** PROGRAM PYLVPTSL **".
000720
000730* ------------------ PROGRAM WORKING STORAGE -------------------*
000740 01  WK-C-WORK-AREA.
000750     05  WK-C-FOUND                  PIC X(01) VALUE "Y".
000760     05  WK-C-NOT-FOUND              PIC X(01) VALUE "N".
000770     05  FILLER                      PIC X(18).
000780 01  WK-C-WORK-AREA-X REDEFINES WK-C-WORK-AREA.
000790     05  WK-C-WORK-AREA-RAW          PIC X(20).
000800
000810 01  WK-C-TXN-TYPE-WORK              PIC X(06).
000820 01  WK-C-TXN-TYPE-TAB REDEFINES WK-C-TXN-TYPE-WORK.
000830     05  WK-C-TXN-TYPE-CHAR OCCURS 6 TIMES PIC X.
000840
000850* AUDIT-TRAIL TEXT IMAGE OF THE NEW BALANCES, BUILT FOR A
000860* FUTURE DISPLAY-TRACE FACILITY UNDER UPSI-0
000870 01  WK-C-VPTSL-RESULT-AREA.
000880     05  WK-C-VPTSL-RSLT-TOTAL       PIC S9(17)V99 COMP-3.
000890     05  WK-C-VPTSL-RSLT-AVAILABLE   PIC S9(17)V99 COMP-3.
000900     05  WK-C-VPTSL-RSLT-LOCKED      PIC S9(17)V99 COMP-3.
000910 01  WK-C-VPTSL-RESULT-AREA-X REDEFINES WK-C-VPTSL-RESULT-AREA.
000920     05  WK-C-VPTSL-RSLT-RAW         PIC X(30).
000930
000940 01  WK-N-RETURN-CODE-WORK           PIC 9(02) COMP VALUE ZERO.
000950
000960********************
000970 LINKAGE SECTION.
000980********************
000990     COPY VPTSL.
001000
001010****************************************
001020 PROCEDURE DIVISION USING WK-C-VPTSL.
001030****************************************
001040 MAIN-MODULE.
001050     PERFORM A000-START-PROGRAM-ROUTINE
001060        THRU A999-START-PROGRAM-ROUTINE-EX.
001070     PERFORM B000-MAIN-PROCESSING
001080        THRU B999-MAIN-PROCESSING-EX.
001090     PERFORM Z000-END-PROGRAM-ROUTINE
001100        THRU Z999-END-PROGRAM-ROUTINE-EX.
001110 GOBACK.
001120
001130*----------------------------------------------------------------*
001140 A000-START-PROGRAM-ROUTINE.
001150*----------------------------------------------------------------*
001160     MOVE WK-C-VPTSL-CUR-TOTAL     TO WK-C-VPTSL-NEW-TOTAL.
001170     MOVE WK-C-VPTSL-CUR-AVAILABLE TO WK-C-VPTSL-NEW-AVAILABLE.
001180     MOVE WK-C-VPTSL-CUR-LOCKED    TO WK-C-VPTSL-NEW-LOCKED.
001190     MOVE ZERO                    TO WK-C-VPTSL-RETURN-CODE.
001200     MOVE WK-C-VPTSL-TXN-TYPE      TO WK-C-TXN-TYPE-WORK.
001210 A999-START-PROGRAM-ROUTINE-EX.
001220     EXIT.
001230
001240*----------------------------------------------------------------*
001250 B000-MAIN-PROCESSING.
001260*----------------------------------------------------------------*
001270     IF WK-C-VPTSL-POINTS NOT > 0
001280        MOVE 04                   TO WK-C-VPTSL-RETURN-CODE
001290        GO TO B999-MAIN-PROCESSING-EX
001300     END-IF.
001310     EVALUATE WK-C-TXN-TYPE-WORK
001320        WHEN "EARN  "
001330           PERFORM B100-POST-EARN THRU B199-POST-EARN-EX
001340        WHEN "SPEND "
001350           PERFORM B200-POST-SPEND THRU B299-POST-SPEND-EX
001360        WHEN "LOCK  "
001370           PERFORM B300-POST-LOCK THRU B399-POST-LOCK-EX
001380        WHEN "UNLOCK"
001390           PERFORM B400-POST-UNLOCK THRU B499-POST-UNLOCK-EX
001400        WHEN "CONSUM"
001410           PERFORM B500-POST-CONSUME THRU B599-POST-CONSUME-EX
001420        WHEN OTHER
001430           MOVE 04                TO WK-C-VPTSL-RETURN-CODE
001440     END-EVALUATE.
001450     MOVE WK-C-VPTSL-NEW-TOTAL     TO WK-C-VPTSL-RSLT-TOTAL.
001460     MOVE WK-C-VPTSL-NEW-AVAILABLE TO WK-C-VPTSL-RSLT-AVAILABLE.
001470     MOVE WK-C-VPTSL-NEW-LOCKED    TO WK-C-VPTSL-RSLT-LOCKED.
001480     IF U0-ON
001490        DISPLAY "PYLVPTSL - NEW BALANCE IMAGE " WK-C-VPTSL-RSLT-RAW
001500     END-IF.
001510 B999-MAIN-PROCESSING-EX.
001520     EXIT.
001530
001540*----------------------------------------------------------------*
001550 B100-POST-EARN.
001560*----------------------------------------------------------------*
001570     ADD WK-C-VPTSL-POINTS TO WK-C-VPTSL-NEW-TOTAL
001580                               WK-C-VPTSL-NEW-AVAILABLE.
001590 B199-POST-EARN-EX.
001600     EXIT.
001610
001620*----------------------------------------------------------------*
001630 B200-POST-SPEND.
001640*----------------------------------------------------------------*
001650     IF WK-C-VPTSL-POINTS > WK-C-VPTSL-CUR-AVAILABLE
001660        MOVE 08                   TO WK-C-VPTSL-RETURN-CODE
001670        GO TO B299-POST-SPEND-EX
001680     END-IF.
001690     SUBTRACT WK-C-VPTSL-POINTS FROM WK-C-VPTSL-NEW-AVAILABLE.
001700 B299-POST-SPEND-EX.
001710     EXIT.
001720
001730*----------------------------------------------------------------*
001740 B300-POST-LOCK.
001750*----------------------------------------------------------------*
001760     IF WK-C-VPTSL-POINTS > WK-C-VPTSL-CUR-AVAILABLE
001770        MOVE 08                   TO WK-C-VPTSL-RETURN-CODE
001780        GO TO B399-POST-LOCK-EX
001790     END-IF.
001800     SUBTRACT WK-C-VPTSL-POINTS FROM WK-C-VPTSL-NEW-AVAILABLE.
001810     ADD      WK-C-VPTSL-POINTS TO   WK-C-VPTSL-NEW-LOCKED.
001820 B399-POST-LOCK-EX.
001830     EXIT.
001840
001850*----------------------------------------------------------------*
001860 B400-POST-UNLOCK.
001870*----------------------------------------------------------------*
001880     IF WK-C-VPTSL-POINTS > WK-C-VPTSL-CUR-LOCKED
001890        MOVE 08                   TO WK-C-VPTSL-RETURN-CODE
001900        GO TO B499-POST-UNLOCK-EX
001910     END-IF.
001920     SUBTRACT WK-C-VPTSL-POINTS FROM WK-C-VPTSL-NEW-LOCKED.
001930     ADD      WK-C-VPTSL-POINTS TO   WK-C-VPTSL-NEW-AVAILABLE.
001940 B499-POST-UNLOCK-EX.
001950     EXIT.
001960
001970*----------------------------------------------------------------*
001980 B500-POST-CONSUME.
001990*----------------------------------------------------------------*
002000     IF WK-C-VPTSL-POINTS > WK-C-VPTSL-CUR-LOCKED
002010        MOVE 08                   TO WK-C-VPTSL-RETURN-CODE
002020        GO TO B599-POST-CONSUME-EX
002030     END-IF.
002040     SUBTRACT WK-C-VPTSL-POINTS FROM WK-C-VPTSL-NEW-LOCKED.
002050 B599-POST-CONSUME-EX.
002060     EXIT.
002070
002080*----------------------------------------------------------------*
002090 Z000-END-PROGRAM-ROUTINE.
002100*----------------------------------------------------------------*
002110*    NO FILES TO CLOSE.
002120 Z999-END-PROGRAM-ROUTINE-EX.
002130     EXIT.
