000100* PYLPREQ.CPY
000110*-----------------------------------------------------------------*
000120* RECORD LAYOUT FOR FILE PAYMENT-REQUEST-FILE.                    *
000130* ONE PAYMENT REQUEST PER RECORD, INCLUDING THE EMBEDDED CARD     *
000140* DETAIL GROUP AND THE SIMULATED GATEWAY RESULT THAT WOULD IN     *
000150* THE LIVE SYSTEM COME BACK FROM THE GATEWAY-A ACQUIRER.          *
000160*-----------------------------------------------------------------*
000170* HISTORY OF MODIFICATION:                                       *
000180*-----------------------------------------------------------------*
000190* PYL0002 14/03/1991 RHT    - PYL LEDGER PROJECT - INITIAL BUILD *
000200* PYL0015 09/11/1998 SLW    - Y2K SWEEP - EXPIRE-YEAR ALREADY    *
000210*                              4 DIGITS, NO CHANGE REQUIRED.     *
000220* PYL0029 18/05/2006 TQH    - PCRMAPYL-112 - ADD PROVIDER AND    *
000230*                              PAYMENT-TYPE FOR THE SECOND       *
000240*                              ACQUIRER ROLLOUT, WAS GATEWAY-A-  *
000250*                              ONLY BEFORE THIS.                *
000260* PYL0051 30/01/2015 BMS    - PCRMAPYL-398 - GATEWAY ERROR       *
000270*                              FIELDS WIDENED TO MATCH THE       *
000280*                              NEW ERROR-MESSAGE STANDARD.       *
000290* PYL0078 09/08/2026 AJR    - PCRMAPYL-944 - CARRY BUYER-ID ON   *
000300*                              THE REQUEST SO THE RESULT LINE    *
000310*                              NO LONGER NEEDS A LOOKUP BACK.    *
000320*-----------------------------------------------------------------*
000330 01  PYLPREQ-RECORD                 PIC X(0650).
000340
000350* I-O FORMAT: PYLPREQR  FROM FILE PAYMENT-REQUEST-FILE
000360 01  PYLPREQR  REDEFINES PYLPREQ-RECORD.
000370     05  PYLPREQ-CONVERSATION-ID     PIC X(100).
000380*                        IDEMPOTENCY KEY
000390     05  PYLPREQ-AMOUNT              PIC S9(17)V99 COMP-3.
000400*                        PAYMENT AMOUNT, 2 DECIMALS
000410     05  PYLPREQ-CURRENCY             PIC X(03).
000420*                        TRY / USD / EUR / GBP
000430     05  PYLPREQ-BUYER-ID             PIC X(100).
000440*                        BUYER IDENTIFIER
000450     05  PYLPREQ-PROVIDER             PIC X(10).
000460*                        THE ACQUIRER CODE FOR THIS PAYMENT
000470     05  PYLPREQ-PAYMENT-TYPE         PIC X(20).
000480*                        CREDIT_CARD IS THE ONLY TYPE IN SCOPE
000490     05  PYLPREQ-CARD-INFO.
000500         10  PYLPREQ-CARD-HOLDER-NAME PIC X(100).
000510*                        TRIMMED/UPPERCASED ON OUTPUT
000520         10  PYLPREQ-CARD-NUMBER      PIC X(19).
000530*                        DIGITS, 13-19 CHARS, SPACE PADDED
000540         10  PYLPREQ-EXPIRE-MONTH     PIC 9(02).
000550         10  PYLPREQ-EXPIRE-YEAR      PIC 9(04).
000560         10  PYLPREQ-CVV              PIC X(04).
000570     05  PYLPREQ-GATEWAY-RESULT-CODE  PIC X(01).
000580*                        A = APPROVED, D = DECLINED
000590     05  PYLPREQ-GATEWAY-EXTERNAL-ID  PIC X(36).
000600     05  PYLPREQ-GATEWAY-ERROR-CODE   PIC X(30).
000610     05  PYLPREQ-GATEWAY-ERROR-MSG    PIC X(200).
000620     05  FILLER                       PIC X(11).
