000100* PYLLDGR.CPY
000110*-----------------------------------------------------------------*
000120* RECORD LAYOUT FOR FILE USER-POINTS-LEDGER-FILE.                 *
000130* ONE RECORD PER DISTINCT USER-ID.  ORGANIZATION IS RELATIVE -    *
000140* THIS BUILD OF GNUCOBOL HAS NO INDEXED (ISAM/KSDS) HANDLER, SO   *
000150* THE RELATIVE KEY IS ASSIGNED BY PYLBPTS0 THE FIRST TIME A       *
000160* USER-ID IS SEEN IN A RUN, USING PYLBPTS0'S OWN IN-MEMORY INDEX  *
000170* TABLE (BUILT FROM THE LEDGER FILE AT OPEN TIME).  THAT TABLE    *
000180* LIVES IN PYLBPTS0'S WORKING-STORAGE, NOT IN THIS COPYBOOK - AN  *
000190* FD-SECTION COPY HAS NO BUSINESS CARRYING A VALUE CLAUSE.        *
000200*-----------------------------------------------------------------*
000210* HISTORY OF MODIFICATION:                                       *
000220*-----------------------------------------------------------------*
000230* PYL0006 14/03/1991 RHT    - PYL LEDGER PROJECT - INITIAL BUILD *
000240* PYL0019 09/11/1998 SLW    - Y2K SWEEP - NO 2-DIGIT YEAR FIELDS *
000250*                              IN THIS LAYOUT, NO CHANGE MADE.   *
000260* PYL0044 03/03/2012 KAD    - PCRMAPYL-230 - MOVED FROM AN       *
000270*                              INDEXED FILE TO RELATIVE          *
000280*                              ORGANIZATION - THIS SHOP'S GNU-   *
000290*                              COBOL BUILD HAS NO ISAM SUPPORT.  *
000300*                              ADDED THE OPEN-TIME INDEX TABLE.  *
000310* PYL0088 AJR    09/08/2026 - PCRMAPYL-944 - MOVED THE INDEX     *
000320*                              TABLE OUT OF THIS COPYBOOK - IT   *
000330*                              WAS ALSO HAND-DECLARED IN         *
000340*                              PYLBPTS0'S WORKING-STORAGE AND    *
000350*                              THE TWO OCCURS SIZES HAD DRIFTED  *
000360*                              APART (5000 HERE, 2000 THERE).    *
000370*                              PYLBPTS0'S COPY IS THE ONLY ONE   *
000380*                              NOW.                              *
000390*-----------------------------------------------------------------*
000400 01  PYLLDGR-RECORD                 PIC X(0140).
000410
000420* I-O FORMAT: PYLLDGRR  FROM FILE USER-POINTS-LEDGER-FILE
000430 01  PYLLDGRR  REDEFINES PYLLDGR-RECORD.
000440     05  PYLLDGR-USER-ID             PIC X(100).
000450*                        KEY
000460     05  PYLLDGR-TOTAL-POINTS        PIC S9(17)V99 COMP-3.
000470*                        LIFETIME EARNED, NON-DECREASING
000480     05  PYLLDGR-AVAILABLE-POINTS    PIC S9(17)V99 COMP-3.
000490*                        SPENDABLE BALANCE
000500     05  PYLLDGR-LOCKED-POINTS       PIC S9(17)V99 COMP-3.
000510*                        RESERVED FOR PENDING TRANSACTIONS
000520     05  FILLER                      PIC X(10).
