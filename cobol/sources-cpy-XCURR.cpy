000100* XCURR.CPY
000110*-----------------------------------------------------------------*
000120* LINKAGE AREA FOR CALL TO PYLXCURR - ISO 4217 NUMERIC CURRENCY   *
000130* CODE LOOKUP.  THIS IS THE SAME TABLE THE GATEWAY ADAPTER USES   *
000140* TO STAMP A NUMERIC CURRENCY CODE ON ANY GATEWAY-FACING RECORD - *
000150* IT IS DELIBERATELY LIMITED TO THE FOUR CURRENCIES THIS SHOP     *
000160* SUPPORTS.  THE CALLER MUST HAVE ALREADY EDITED CURRENCY TO ONE  *
000170* OF TRY/USD/EUR/GBP - THIS ROUTINE ABENDS RATHER THAN RETURN A   *
000180* DEFAULT IF IT IS GIVEN ANYTHING ELSE.                           *
000190*-----------------------------------------------------------------*
000200* HISTORY OF MODIFICATION:                                       *
000210*-----------------------------------------------------------------*
000220* PYL0009 02/05/1991 RHT    - PYL LEDGER PROJECT - INITIAL BUILD  *
000230*                              (GATEWAY-A WAS TRY/USD ONLY)       *
000240* PYL0052 14/05/2014 KAD    - PCRMAPYL-281 - ADD EUR AND GBP FOR  *
000250*                              THE GATEWAY-A ROLLOUT.             *
000260* PYL0081 09/08/2026 AJR    - PCRMAPYL-944 - DROPPED THE OLD      *
000270*                              MINOR-UNITS/NAME OUTPUT - GATEWAY-A*
000280*                              WANTS THE ISO NUMERIC CODE ONLY,   *
000290*                              NOTHING ELSE IS GATEWAY-FACING.    *
000300*-----------------------------------------------------------------*
000310 01  WK-C-XCURR.
000320     05  WK-C-XCURR-INPUT.
000330         10  WK-C-XCURR-CODE            PIC X(03).
000340*                        ONE OF TRY, USD, EUR, GBP - UPPERCASED
000350*                        BY THE CALLER BEFORE THE CALL
000360     05  WK-C-XCURR-OUTPUT.
000370         10  WK-C-XCURR-NUMERIC-CODE    PIC 9(03).
000380*                        TRY=949  USD=840  EUR=978  GBP=826
