000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     PYLBTEST.
000140 AUTHOR.         R H TANG.
000150 INSTALLATION.   PYL LEDGER PROJECT.
000160 DATE-WRITTEN.   21 MAY 1991.
000170 DATE-COMPILED.
000180 SECURITY.       UNCLASSIFIED.
000190*----------------------------------------------------------------*
000200*DESCRIPTION :  SELF-TEST DRIVER FOR THE PYL LEDGER SUITE'S
000210*               PAYMENT STATUS-TRANSITION GUARD AND THE
000220*               HASENOUGHPOINTS BALANCE CHECK.  NEITHER OF THESE
000230*               IS REACHABLE FROM PYLBPAY0 OR PYLBPTS0 AS THOSE
000240*               DRIVERS ARE CODED TODAY - A CONVERSATION-ID IS
000250*               ONLY EVER POSTED ONCE, SO THE SUCCESS-TO-SUCCESS,
000260*               SUCCESS-TO-FAILED AND SUCCESS-TO-CANCELLED
000270*               REJECTIONS CANNOT OCCUR IN A LIVE RUN, AND
000280*               HASENOUGHPOINTS IS A READ-ONLY CHECK WITH NO
000290*               CALLER YET.  THIS PROGRAM RUNS THE GUARD LOGIC
000300*               DIRECTLY AND DISPLAYS PASS/FAIL FOR EACH CHECK
000310*               SO THE RULES STAY PROVEN EVEN WHILE THEY SIT
000320*               UNUSED.  RETURN-CODE 08 IF ANY CHECK FAILS.
000330*----------------------------------------------------------------*
000340* HISTORY OF MODIFICATION:
000350*----------------------------------------------------------------*
000360* PYL0022 RHT    21/05/1991 - PYL LEDGER PROJECT - INITIAL BUILD
000370*                            - HAND-CHECKED THE EARN/SPEND MATH
000380*                            IN PYLVPTSL AGAINST A SHORT LIST OF
000390*                            WORKED EXAMPLES BEFORE EACH PROMOTE.
000400*                            SUPERSEDED BY PYL0090 BELOW.
000410* PYL0026 SLW    09/11/1998 - Y2K SWEEP - NO 2-DIGIT YEAR FIELDS
000420*                            IN THIS PROGRAM, NO CHANGE REQUIRED.
000430* PYL0090 AJR    09/08/2026 - PCRMAPYL-944 - REBUILT AS A PROPER
000440*                            SELF-TEST OF THE PAYMENT STATUS-
000450*                            TRANSITION GUARD (SUCCESS-TO-
000460*                            SUCCESS, SUCCESS-TO-FAILED AND
000470*                            SUCCESS-TO-CANCELLED REJECTIONS)
000480*                            AND OF HASENOUGHPOINTS, PER THE
000490*                            LEDGER SPEC'S OWN SELF-TEST SECTION.
000500*                            THE OLD PYL0022 HAND-CHECK SCRIPT
000510*                            HAD DRIFTED YEARS OUT OF DATE AND
000520*                            DID NOT COVER THE STATUS GUARD AT
000530*                            ALL.
000540*----------------------------------------------------------------*
000550        EJECT
000560**********************
000570 ENVIRONMENT DIVISION.
000580**********************
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.  IBM-AS400.
000610 OBJECT-COMPUTER.  IBM-AS400.
000620 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
000630                       ON  STATUS IS U0-ON
000640                       OFF STATUS IS U0-OFF.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680*    NO FILES - THIS IS A PURE WORKING-STORAGE SELF-TEST.
000690
000700***************
000710 DATA DIVISION.
000720***************
000730 FILE SECTION.
000740*************
000750 WORKING-STORAGE SECTION.
000760*************************
000770 01  FILLER                          PIC X(24)        VALUE
000780     "** PROGRAM PYLBTEST **".
000790
000800* ------------------ PROGRAM WORKING STORAGE -------------------*
000810 01  WK-C-TEST-NAME-WORK             PIC X(40).
000820     05  FILLER                      PIC X(01).
000830
000840 01  WK-N-TEST-COUNTERS.
000850     05  WK-N-TESTS-RUN              PIC 9(04) COMP VALUE ZERO.
000860     05  WK-N-TESTS-PASSED           PIC 9(04) COMP VALUE ZERO.
000870     05  WK-N-TESTS-FAILED           PIC 9(04) COMP VALUE ZERO.
000880
000890*-----------------------------------------------------------------*
000900* PAYMENT STATUS-TRANSITION WORK AREA - SEE C000 FOR THE GUARD.   *
000910*-----------------------------------------------------------------*
000920 01  WK-C-PAYMENT-TRANSITION.
000930     05  WK-C-PT-CUR-STATUS          PIC X(10).
000940         88  WK-C-PT-CUR-SUCCESS         VALUE "SUCCESS".
000950     05  WK-C-PT-NEW-STATUS          PIC X(10).
000960     05  WK-N-PT-RETURN-CODE         PIC 9(02) COMP VALUE ZERO.
000970     05  WK-C-PT-REJECT-MESSAGE      PIC X(60).
000980     05  FILLER                      PIC X(08).
000990 01  WK-C-PAYMENT-TRANSITION-X REDEFINES WK-C-PAYMENT-TRANSITION.
001000     05  WK-C-PT-RAW                 PIC X(90).
001010
001020*-----------------------------------------------------------------*
001030* EXPECTED-RESULT WORK AREA - WHAT EACH TXXX PARAGRAPH COMPARES   *
001040* THE GUARD'S ANSWER AGAINST.                                     *
001050*-----------------------------------------------------------------*
001060 01  WK-C-EXPECTED-RESULT.
001070     05  WK-N-EXP-RETURN-CODE        PIC 9(02) COMP VALUE ZERO.
001080     05  WK-C-EXP-MESSAGE            PIC X(60).
001090     05  FILLER                      PIC X(08).
001100 01  WK-C-EXPECTED-RESULT-X REDEFINES WK-C-EXPECTED-RESULT.
001110     05  WK-C-EXP-RAW                PIC X(70).
001120
001130*-----------------------------------------------------------------*
001140* HASENOUGHPOINTS WORK AREA - SEE C900 FOR THE CHECK ITSELF.      *
001150*-----------------------------------------------------------------*
001160 01  WK-C-POINTS-CHECK.
001170     05  WK-C-PTS-AVAILABLE          PIC S9(17)V99 COMP-3.
001180     05  WK-C-PTS-REQUIRED           PIC S9(17)V99 COMP-3.
001190     05  WK-C-PTS-SW-RESULT          PIC X(01) VALUE "N".
001200         88  WK-C-PTS-HAS-ENOUGH         VALUE "Y".
001210         88  WK-C-PTS-NOT-ENOUGH         VALUE "N".
001220     05  FILLER                      PIC X(09).
001230 01  WK-C-POINTS-CHECK-X REDEFINES WK-C-POINTS-CHECK.
001240     05  WK-C-PTS-RAW                PIC X(27).
001250
001260*-----------------------------------------------------------------*
001270* EXPECTED REJECTION MESSAGES - TEXT MUST MATCH THE LEDGER SPEC   *
001280* WORD FOR WORD, SO THEY ARE HELD HERE RATHER THAN REPEATED AS    *
001290* LITERALS IN EVERY TXXX PARAGRAPH.                               *
001300*-----------------------------------------------------------------*
001310 01  WK-C-LITERALS.
001320     05  C-MSG-ALREADY-SUCCESSFUL    PIC X(60) VALUE
001330         "Payment is already successful".
001340     05  C-MSG-CANNOT-FAIL           PIC X(60) VALUE
001350         "Cannot fail a successful payment".
001360     05  C-MSG-CANNOT-CANCEL         PIC X(60) VALUE
001370         "Cannot cancel a successful payment. Use refund instead.".
001380
001390****************************************
001400 PROCEDURE DIVISION.
001410****************************************
001420 MAIN-MODULE.
001430     PERFORM A000-START-PROGRAM-ROUTINE
001440        THRU A999-START-PROGRAM-ROUTINE-EX.
001450     PERFORM B000-MAIN-PROCESSING
001460        THRU B999-MAIN-PROCESSING-EX.
001470     PERFORM Z000-END-PROGRAM-ROUTINE
001480        THRU Z999-END-PROGRAM-ROUTINE-EX.
001490     GOBACK.
001500
001510*----------------------------------------------------------------*
001520 A000-START-PROGRAM-ROUTINE.
001530*----------------------------------------------------------------*
001540     MOVE ZERO TO WK-N-TESTS-RUN
001550                   WK-N-TESTS-PASSED
001560                   WK-N-TESTS-FAILED.
001570 A999-START-PROGRAM-ROUTINE-EX.
001580     EXIT.
001590
001600*----------------------------------------------------------------*
001610 B000-MAIN-PROCESSING.
001620*----------------------------------------------------------------*
001630     PERFORM T100-TEST-SUCCESS-TO-SUCCESS
001640        THRU T100-TEST-SUCCESS-TO-SUCCESS-EX.
001650     PERFORM T200-TEST-SUCCESS-TO-FAILED
001660        THRU T200-TEST-SUCCESS-TO-FAILED-EX.
001670     PERFORM T300-TEST-SUCCESS-TO-CANCELLED
001680        THRU T300-TEST-SUCCESS-TO-CANCELLED-EX.
001690     PERFORM T400-TEST-HASENOUGHPOINTS-TRUE
001700        THRU T400-TEST-HASENOUGHPOINTS-TRUE-EX.
001710     PERFORM T410-TEST-HASENOUGHPOINTS-FALSE
001720        THRU T410-TEST-HASENOUGHPOINTS-FALSE-EX.
001730 B999-MAIN-PROCESSING-EX.
001740     EXIT.
001750
001760*----------------------------------------------------------------*
001770 T100-TEST-SUCCESS-TO-SUCCESS.
001780*----------------------------------------------------------------*
001790     MOVE "SUCCESS-TO-SUCCESS REJECTED"  TO WK-C-TEST-NAME-WORK.
001800     MOVE "SUCCESS"                      TO WK-C-PT-CUR-STATUS.
001810     MOVE "SUCCESS"                      TO WK-C-PT-NEW-STATUS.
001820     PERFORM C000-APPLY-STATUS-TRANSITION
001830        THRU C099-APPLY-STATUS-TRANSITION-EX.
001840     MOVE 08 TO WK-N-EXP-RETURN-CODE.
001850     MOVE C-MSG-ALREADY-SUCCESSFUL          TO WK-C-EXP-MESSAGE.
001860     PERFORM V100-VERIFY-TRANSITION-RESULT
001870        THRU V199-VERIFY-TRANSITION-RESULT-EX.
001880 T100-TEST-SUCCESS-TO-SUCCESS-EX.
001890     EXIT.
001900
001910*----------------------------------------------------------------*
001920 T200-TEST-SUCCESS-TO-FAILED.
001930*----------------------------------------------------------------*
001940     MOVE "SUCCESS-TO-FAILED REJECTED"   TO WK-C-TEST-NAME-WORK.
001950     MOVE "SUCCESS"                      TO WK-C-PT-CUR-STATUS.
001960     MOVE "FAILED"                       TO WK-C-PT-NEW-STATUS.
001970     PERFORM C000-APPLY-STATUS-TRANSITION
001980        THRU C099-APPLY-STATUS-TRANSITION-EX.
001990     MOVE 08 TO WK-N-EXP-RETURN-CODE.
002000     MOVE C-MSG-CANNOT-FAIL                 TO WK-C-EXP-MESSAGE.
002010     PERFORM V100-VERIFY-TRANSITION-RESULT
002020        THRU V199-VERIFY-TRANSITION-RESULT-EX.
002030 T200-TEST-SUCCESS-TO-FAILED-EX.
002040     EXIT.
002050
002060*----------------------------------------------------------------*
002070 T300-TEST-SUCCESS-TO-CANCELLED.
002080*----------------------------------------------------------------*
002090     MOVE "SUCCESS-TO-CANCELLED REJECTED" TO WK-C-TEST-NAME-WORK.
002100     MOVE "SUCCESS"                       TO WK-C-PT-CUR-STATUS.
002110     MOVE "CANCELLED"                     TO WK-C-PT-NEW-STATUS.
002120     PERFORM C000-APPLY-STATUS-TRANSITION
002130        THRU C099-APPLY-STATUS-TRANSITION-EX.
002140     MOVE 08 TO WK-N-EXP-RETURN-CODE.
002150     MOVE C-MSG-CANNOT-CANCEL               TO WK-C-EXP-MESSAGE.
002160     PERFORM V100-VERIFY-TRANSITION-RESULT
002170        THRU V199-VERIFY-TRANSITION-RESULT-EX.
002180 T300-TEST-SUCCESS-TO-CANCELLED-EX.
002190     EXIT.
002200
002210*----------------------------------------------------------------*
002220 T400-TEST-HASENOUGHPOINTS-TRUE.
002230*----------------------------------------------------------------*
002240     MOVE "HASENOUGHPOINTS - AVAILABLE >= REQUIRED" TO
002250         WK-C-TEST-NAME-WORK.
002260     MOVE 100.00 TO WK-C-PTS-AVAILABLE.
002270     MOVE  50.00 TO WK-C-PTS-REQUIRED.
002280     PERFORM C900-HASENOUGHPOINTS-CHECK
002290        THRU C999-HASENOUGHPOINTS-CHECK-EX.
002300     ADD 1 TO WK-N-TESTS-RUN.
002310     IF WK-C-PTS-HAS-ENOUGH
002320        ADD 1 TO WK-N-TESTS-PASSED
002330        DISPLAY "PYLBTEST - PASS - " WK-C-TEST-NAME-WORK
002340     ELSE
002350        ADD 1 TO WK-N-TESTS-FAILED
002360        DISPLAY "PYLBTEST - FAIL - " WK-C-TEST-NAME-WORK
002370     END-IF.
002380 T400-TEST-HASENOUGHPOINTS-TRUE-EX.
002390     EXIT.
002400
002410*----------------------------------------------------------------*
002420 T410-TEST-HASENOUGHPOINTS-FALSE.
002430*----------------------------------------------------------------*
002440     MOVE "HASENOUGHPOINTS - AVAILABLE LESS THAN REQUIRED" TO
002450         WK-C-TEST-NAME-WORK.
002460     MOVE  50.00 TO WK-C-PTS-AVAILABLE.
002470     MOVE 100.00 TO WK-C-PTS-REQUIRED.
002480     PERFORM C900-HASENOUGHPOINTS-CHECK
002490        THRU C999-HASENOUGHPOINTS-CHECK-EX.
002500     ADD 1 TO WK-N-TESTS-RUN.
002510     IF WK-C-PTS-NOT-ENOUGH
002520        ADD 1 TO WK-N-TESTS-PASSED
002530        DISPLAY "PYLBTEST - PASS - " WK-C-TEST-NAME-WORK
002540     ELSE
002550        ADD 1 TO WK-N-TESTS-FAILED
002560        DISPLAY "PYLBTEST - FAIL - " WK-C-TEST-NAME-WORK
002570     END-IF.
002580 T410-TEST-HASENOUGHPOINTS-FALSE-EX.
002590     EXIT.
002600
002610*----------------------------------------------------------------*
002620* C000 IS THE PAYMENT STATUS-TRANSITION GUARD ITSELF.  ANY     *
002630* NON-SUCCESS CURRENT STATUS MAY MOVE TO SUCCESS, FAILED OR    *
002640* CANCELLED FREELY - ONLY A CURRENT STATUS OF SUCCESS IS       *
002650* GUARDED, AND ONLY AGAINST THOSE SAME THREE TARGETS.         *
002660*----------------------------------------------------------------*
002670 C000-APPLY-STATUS-TRANSITION.
002680*----------------------------------------------------------------*
002690     MOVE ZERO   TO WK-N-PT-RETURN-CODE.
002700     MOVE SPACES TO WK-C-PT-REJECT-MESSAGE.
002710     IF WK-C-PT-CUR-SUCCESS
002720        EVALUATE WK-C-PT-NEW-STATUS
002730           WHEN "SUCCESS"
002740              MOVE 08 TO WK-N-PT-RETURN-CODE
002750              MOVE C-MSG-ALREADY-SUCCESSFUL
002760                  TO WK-C-PT-REJECT-MESSAGE
002770           WHEN "FAILED"
002780              MOVE 08 TO WK-N-PT-RETURN-CODE
002790              MOVE C-MSG-CANNOT-FAIL
002800                  TO WK-C-PT-REJECT-MESSAGE
002810           WHEN "CANCELLED"
002820              MOVE 08 TO WK-N-PT-RETURN-CODE
002830              MOVE C-MSG-CANNOT-CANCEL
002840                  TO WK-C-PT-REJECT-MESSAGE
002850           WHEN OTHER
002860              CONTINUE
002870        END-EVALUATE
002880     END-IF.
002890 C099-APPLY-STATUS-TRANSITION-EX.
002900     EXIT.
002910
002920*----------------------------------------------------------------*
002930* C900 IS THE HASENOUGHPOINTS CHECK - A PLAIN COMPARISON, NO    *
002940* REJECTION PATH.  AVAILABLE >= REQUIRED IS ENOUGH.             *
002950*----------------------------------------------------------------*
002960 C900-HASENOUGHPOINTS-CHECK.
002970*----------------------------------------------------------------*
002980     IF WK-C-PTS-AVAILABLE >= WK-C-PTS-REQUIRED
002990        SET WK-C-PTS-HAS-ENOUGH TO TRUE
003000     ELSE
003010        SET WK-C-PTS-NOT-ENOUGH TO TRUE
003020     END-IF.
003030     IF U0-ON
003040        DISPLAY "PYLBTEST - POINTS CHECK IMAGE " WK-C-PTS-RAW
003050     END-IF.
003060 C999-HASENOUGHPOINTS-CHECK-EX.
003070     EXIT.
003080
003090*----------------------------------------------------------------*
003100 V100-VERIFY-TRANSITION-RESULT.
003110*----------------------------------------------------------------*
003120     ADD 1 TO WK-N-TESTS-RUN.
003130     IF WK-N-PT-RETURN-CODE = WK-N-EXP-RETURN-CODE
003140        AND WK-C-PT-REJECT-MESSAGE = WK-C-EXP-MESSAGE
003150        ADD 1 TO WK-N-TESTS-PASSED
003160        DISPLAY "PYLBTEST - PASS - " WK-C-TEST-NAME-WORK
003170     ELSE
003180        ADD 1 TO WK-N-TESTS-FAILED
003190        DISPLAY "PYLBTEST - FAIL - " WK-C-TEST-NAME-WORK
003200        DISPLAY "          EXPECTED RC " WK-N-EXP-RETURN-CODE
003210                 " MSG " WK-C-EXP-MESSAGE
003220        DISPLAY "          GOT      RC " WK-N-PT-RETURN-CODE
003230                 " MSG " WK-C-PT-REJECT-MESSAGE
003240     END-IF.
003250 V199-VERIFY-TRANSITION-RESULT-EX.
003260     EXIT.
003270
003280*----------------------------------------------------------------*
003290 Z000-END-PROGRAM-ROUTINE.
003300*----------------------------------------------------------------*
003310     DISPLAY "PYLBTEST - TESTS RUN    " WK-N-TESTS-RUN.
003320     DISPLAY "PYLBTEST - TESTS PASSED " WK-N-TESTS-PASSED.
003330     DISPLAY "PYLBTEST - TESTS FAILED " WK-N-TESTS-FAILED.
003340     IF WK-N-TESTS-FAILED > ZERO
003350        MOVE 08 TO RETURN-CODE
003360     END-IF.
003370 Z999-END-PROGRAM-ROUTINE-EX.
003380     EXIT.
