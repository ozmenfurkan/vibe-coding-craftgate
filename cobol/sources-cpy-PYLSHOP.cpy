000100* PYLSHOP.CPY
000110*-----------------------------------------------------------------*
000120* RECORD LAYOUT FOR FILE SHOPIFY-ORDER-FILE.                      *
000130* INBOUND SHOPIFY ORDER FEED, ALREADY AUTHENTICATED UPSTREAM.     *
000140* PYLBPAY0 VALIDATES AND MAPS EACH RECORD BEFORE POSTING IT AS A  *
000150* PAYMENT REQUEST.                                                *
000160*-----------------------------------------------------------------*
000170* HISTORY OF MODIFICATION:                                       *
000180*-----------------------------------------------------------------*
000190* PYL0060 16/02/2018 TQH    - PCRMAPYL-510 - SHOPIFY CHANNEL     *
000200*                              ONBOARDING - INITIAL BUILD.       *
000210* PYL0080 09/08/2026 AJR    - PCRMAPYL-944 - CARD-EXP-MONTH/     *
000220*                              CARD-EXP-YEAR CARRIED STRAIGHT     *
000230*                              FROM THE EMBEDDED PAYMENT DETAIL   *
000240*                              RATHER THAN RECOMPUTED.            *
000250*-----------------------------------------------------------------*
000260 01  PYLSHOP-RECORD                 PIC X(0220).
000270
000280* I-O FORMAT: PYLSHOPR  FROM FILE SHOPIFY-ORDER-FILE
000290 01  PYLSHOPR  REDEFINES PYLSHOP-RECORD.
000300     05  PYLSHOP-ORDER-ID            PIC 9(18).
000310*                        0 = MISSING/INVALID
000320     05  PYLSHOP-ORDER-NUMBER        PIC X(50).
000330*                        SPACES = MISSING
000340     05  PYLSHOP-TOTAL-PRICE         PIC S9(17)V99 COMP-3.
000350     05  PYLSHOP-CURRENCY            PIC X(10).
000360*                        FREE-FORM, UPPERCASED BEFORE MAPPING
000370     05  PYLSHOP-FINANCIAL-STATUS    PIC X(20).
000380*                        E.G. PAID, PENDING
000390     05  PYLSHOP-CARD-HOLDER-NAME    PIC X(100).
000400     05  PYLSHOP-CARD-EXP-MONTH      PIC 9(02).
000410     05  PYLSHOP-CARD-EXP-YEAR       PIC 9(04).
000420     05  FILLER                      PIC X(06).
