000100* VCARD.CPY
000110*-----------------------------------------------------------------*
000120* LINKAGE AREA FOR CALL TO PYLVCARD - CARD-INFO VALIDATION AND    *
000130* NUMBER MASKING SUBROUTINE.                                      *
000140*-----------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:                                       *
000160*-----------------------------------------------------------------*
000170* PYL0008 02/05/1991 RHT    - PYL LEDGER PROJECT - INITIAL BUILD  *
000180* PYL0021 09/11/1998 SLW    - Y2K SWEEP - WK-C-VCARD-EXPIRE-YEAR  *
000190*                              WAS 2 DIGITS, WIDENED TO 4.        *
000200* PYL0050 14/05/2014 KAD    - PCRMAPYL-280 - ADD ERROR-CODE SO    *
000210*                              CALLER CAN TELL REASON FOR         *
000220*                              REJECTION, NOT JUST PASS/FAIL.     *
000230* PYL0082 09/08/2026 AJR    - PCRMAPYL-944 - ACQUIRER COMPLIANCE  *
000240*                              CONFIRMED THE EXPIRY EDIT IS A     *
000250*                              FLOOR-YEAR CHECK ONLY, NOT A       *
000260*                              TODAY'S-DATE COMPARE - DROPPED     *
000270*                              CURRENT-YEAR/CURRENT-MONTH FROM    *
000280*                              THE LINKAGE AREA.  ALSO NARROWED   *
000290*                              MASKED-NUMBER TO THE ACQUIRER'S    *
000300*                              12-ASTERISK-PLUS-LAST-4 STANDARD,  *
000310*                              REPLACING THE OLD FIRST-6/LAST-4   *
000320*                              MASK.  ADDED ERROR-CODE 0006 FOR   *
000321*                              THE BLANK HOLDER-NAME EDIT.        *
000330*-----------------------------------------------------------------*
000340 01  WK-C-VCARD.
000350     05  WK-C-VCARD-INPUT.
000360         10  WK-C-VCARD-CARD-NUMBER     PIC X(19).
000370         10  WK-C-VCARD-EXPIRE-MONTH    PIC 9(02).
000380         10  WK-C-VCARD-EXPIRE-YEAR     PIC 9(04).
000390         10  WK-C-VCARD-CVV              PIC X(04).
000400         10  WK-C-VCARD-CARD-HOLDER-NAME PIC X(100).
000410     05  WK-C-VCARD-OUTPUT.
000420         10  WK-C-VCARD-VALID-SW        PIC X(01).
000430             88  WK-C-VCARD-VALID            VALUE 'Y'.
000440             88  WK-C-VCARD-INVALID          VALUE 'N'.
000450         10  WK-C-VCARD-MASKED-NUMBER   PIC X(16).
000460*                        12 ASTERISKS PLUS LAST 4 DIGITS, OR
000470*                        "****" IF FEWER THAN 4 DIGITS SUPPLIED
000480         10  WK-C-VCARD-ERROR-CODE      PIC X(04).
000490*                        0000 = NO ERROR
000500*                        0001 = CARD NUMBER NOT ALL NUMERIC
000510*                        0002 = CARD NUMBER LENGTH NOT 13-19
000520*                        0003 = LUHN CHECK DIGIT FAILED
000530*                        0004 = EXPIRY MONTH/YEAR OUT OF RANGE
000540*                        0005 = CVV NOT 3 OR 4 NUMERIC DIGITS
000541*                        0006 = CARD HOLDER NAME IS BLANK
